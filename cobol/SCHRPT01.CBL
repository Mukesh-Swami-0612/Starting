000010*----------------------------------------------------------------
000020* FECHA       : 18/05/1990
000030* PROGRAMADOR : RAMON MORALES CANO (RMC)
000040* INSTALACION : DEPTO. DE SISTEMAS - LIGAS Y TORNEOS
000050* APLICACION  : LIGA DE CRICKET
000060* PROGRAMA    : SCHRPT01
000070* TIPO        : SUBPROGRAMA (CALLED)
000080* DESCRIPCION : RECIBE LA TEMPORADA, LA TABLA DE EQUIPOS Y LA
000090*             : TABLA DE PARTIDOS DE QUIEN LO LLAMA (SCHGEN01
000100*             : O SCHRELD1) Y EMITE TRES LISTADOS: EL LISTADO
000110*             : DE CALENDARIO, EL REPORTE DE EQUIDAD POR
000120*             : EQUIPO Y EL REPORTE DE VALIDACION DEL
000130*             : CALENDARIO.
000140* ARCHIVOS    : LISTADO=S, EQUIDAD=S, VALIDA=S
000150* PARAMETROS  : TEMPORADA, TABLA EQUIPOS, CANTIDAD EQUIPOS,
000160*             : TABLA PARTIDOS, CANTIDAD PARTIDOS (LINKAGE)
000170* LLAMADO POR : SCHGEN01, SCHRELD1
000180* INSTALADO   : 01/06/1990
000190* BPM/RATIONAL: 030215
000200* NOMBRE      : REPORTES DE CALENDARIO DE TEMPORADA
000210*----------------------------------------------------------------
000220* REGISTRO DE CAMBIOS
000230* 18/05/1990 RMC 030215  VERSION ORIGINAL DEL PROGRAMA. CORRIA
000240*                        COMO JOB APARTE, LEYENDO DIRECTAMENTE
000250*                        EL ARCHIVO CSV DEL CALENDARIO Y EMI-
000260*                        TIENDO SOLO EL LISTADO.
000270* 14/01/1999 RMC 041201  AJUSTE DE SIGLO PARA COMPARACIONES
000280*                        DE FECHA EN LOS ENCABEZADOS (Y2K).
000290* 25/02/2013 LHV 053460  SE CONVIERTE A SUBPROGRAMA (LINKAGE),
000300*                        LLAMADO DIRECTAMENTE DESDE SCHGEN01
000310*                        Y SCHRELD1 EN LUGAR DE CORRER COMO
000320*                        JOB APARTE.
000330* 14/08/2014 LHV 054902  SE AGREGA REPORTE DE EQUIDAD POR
000340*                        EQUIPO (HOME/AWAY/CONSECUTIVOS).
000350* 09/03/2016 DPR 056230  SE AGREGA REPORTE DE VALIDACION DEL
000360*                        CALENDARIO (CANTIDAD Y FECHAS).
000370* 22/07/2019 DPR 059984  SE AGREGA CONVERSION FECHA A NUMERO
000380*                        DE DIA PARA CALCULAR SEPARACION
000390*                        ENTRE PARTIDOS CONSECUTIVOS.
000400* 12/05/2022 PEDR 228871 REVISION GENERAL PARA TEMPORADA 2024
000410*                        DE LA LIGA (BPM 228871).
000420* 24/11/2024 PEDR 228931 CORRIGE LOS TRES REPORTES: EL NOMBRE
000430*                        DE EQUIPO Y LA TEMPORADA SE CORTABAN
000440*                        EN EL PRIMER ESPACIO INTERNO PORQUE
000450*                        LOS STRING USABAN DELIMITED BY SPACE
000460*                        (TICKET EEDR-62140). SE AGREGA 9170/
000470*                        9180 PARA MEDIR LA LONGITUD UTIL Y
000480*                        GRABAR CON DELIMITED BY SIZE.
000490*----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.     SCHRPT01.
000520 AUTHOR.         RAMON MORALES CANO.
000530 INSTALLATION.   DEPTO. DE SISTEMAS - LIGAS Y TORNEOS.
000540 DATE-WRITTEN.   18/05/1990.
000550 DATE-COMPILED.
000560 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600    C01 IS TOP-OF-FORM
000610    CLASS MAYUSCULAS IS 'A' THRU 'Z'
000620    CLASS MINUSCULAS IS 'a' THRU 'z'.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650    SELECT LISTADO     ASSIGN TO LISTADO
000660      ORGANIZATION IS LINE SEQUENTIAL
000670      FILE STATUS  IS FS-LISTADO.
000680    SELECT EQUIDAD     ASSIGN TO EQUIDAD
000690      ORGANIZATION IS LINE SEQUENTIAL
000700      FILE STATUS  IS FS-EQUIDAD.
000710    SELECT VALIDA      ASSIGN TO VALIDA
000720      ORGANIZATION IS LINE SEQUENTIAL
000730      FILE STATUS  IS FS-VALIDA.
000740 DATA DIVISION.
000750 FILE SECTION.
000760* LISTADO DEL CALENDARIO EN FORMATO DE TEXTO (TEXT EXPORT)
000770 FD  LISTADO
000780      LABEL RECORD IS STANDARD.
000790 01  LISTADO-LINEA              PIC X(100).
000800* REPORTE DE EQUIDAD POR EQUIPO
000810 FD  EQUIDAD
000820      LABEL RECORD IS STANDARD.
000830 01  EQUIDAD-LINEA              PIC X(100).
000840* REPORTE DE VALIDACION DEL CALENDARIO
000850 FD  VALIDA
000860      LABEL RECORD IS STANDARD.
000870 01  VALIDA-LINEA               PIC X(100).
000880 WORKING-STORAGE SECTION.
000890* --------->  FILE STATUS DE LOS TRES LISTADOS
000900 01  FS-LISTADO                PIC X(02) VALUE ZEROS.
000910    88  FS-LISTADO-OK                    VALUE '00'.
000920 01  FS-EQUIDAD                PIC X(02) VALUE ZEROS.
000930    88  FS-EQUIDAD-OK                    VALUE '00'.
000940 01  FS-VALIDA                 PIC X(02) VALUE ZEROS.
000950    88  FS-VALIDA-OK                     VALUE '00'.
000960
000970* --------->  COPIA LOCAL DE LA TABLA DE PARTIDOS RECIBIDA,
000980*             PARA PODER ORDENARLA SIN ALTERAR LA TABLA DEL
000990*             PROGRAMA LLAMADOR. MISMOS CAMPOS QUE LK-TABLA-
001000*             PARTIDOS EN LINKAGE.
001010 01  WKS-TABLA-PARTIDOS.
001020    05  WKS-PARTIDO OCCURS 200 TIMES
001030         INDEXED BY WKS-IX-PAR.
001040       10  WKS-PAR-NUMERO          PIC 9(04).
001050       10  WKS-PAR-TEAM1           PIC X(30).
001060       10  WKS-PAR-TEAM2           PIC X(30).
001070       10  WKS-PAR-VENUE           PIC X(30).
001080       10  WKS-PAR-FECHA           PIC 9(08).
001090       10  WKS-PAR-TIPO            PIC X(07).
001100 01  WKS-PARTIDO-AUX.
001110    05  WKS-PAR-NUMERO-AUX      PIC 9(04).
001120    05  WKS-PAR-TEAM1-AUX       PIC X(30).
001130    05  WKS-PAR-TEAM2-AUX       PIC X(30).
001140    05  WKS-PAR-VENUE-AUX       PIC X(30).
001150    05  WKS-PAR-FECHA-AUX       PIC 9(08).
001160    05  WKS-PAR-TIPO-AUX        PIC X(07).
001170* --------->  VISTA AAAA/MM/DD DE LA FECHA AUXILIAR, PARA EL
001180*             ORDENAMIENTO POR FECHA DE 0210-INSERTAR-UNO.
001190 01  WKS-PAR-FECHA-AUX-R REDEFINES WKS-PARTIDO-AUX.
001200    05  FILLER                  PIC X(34).
001210    05  WKS-PFA-ANO             PIC 9(04).
001220    05  WKS-PFA-MES             PIC 9(02).
001230    05  WKS-PFA-DIA             PIC 9(02).
001240    05  FILLER                  PIC X(07).
001250
001260* --------->  CONTADORES, INDICES Y ACUMULADORES, TODOS COMP
001270*             (77, SIN GRUPO)
001280 77  WKS-CANT-EQUIPOS           PIC 9(04) COMP VALUE ZEROS.
001290 77  WKS-CANT-PARTIDOS          PIC 9(04) COMP VALUE ZEROS.
001300 77  WKS-IX-EQU                 PIC 9(04) COMP VALUE ZEROS.
001310 77  WKS-IX-K                   PIC 9(04) COMP VALUE ZEROS.
001320 77  WKS-CANT-TEAM              PIC 9(04) COMP VALUE ZEROS.
001330 77  WKS-CANT-HOME              PIC 9(04) COMP VALUE ZEROS.
001340 77  WKS-CANT-AWAY              PIC 9(04) COMP VALUE ZEROS.
001350 77  WKS-CANT-ISSUES            PIC 9(04) COMP VALUE ZEROS.
001360 77  WKS-DIAS-MIN               PIC 9(09) COMP VALUE ZEROS.
001370 77  WKS-DIAS-MAX               PIC 9(09) COMP VALUE ZEROS.
001380 77  WKS-DIAS-1                 PIC 9(09) COMP VALUE ZEROS.
001390 77  WKS-DIAS-2                 PIC 9(09) COMP VALUE ZEROS.
001400 77  WKS-DIF-DIAS               PIC S9(09) COMP VALUE ZEROS.
001410 77  WKS-DURACION               PIC 9(09) COMP VALUE ZEROS.
001420 77  WKS-IX-PRIMERO             PIC 9(04) COMP VALUE ZEROS.
001430* --------->  CAMPOS PARA MEDIR LONGITUD UTIL DE NOMBRES Y
001440*             TEMPORADA CON ESPACIOS INTERNOS, ANTES DE ARMAR
001450*             LOS RENGLONES DE LOS TRES REPORTES (9170)
001460 77  WKS-CAMPO-MEDIR            PIC X(30) VALUE SPACES.
001470 77  WKS-LON-CAMPO              PIC 9(04) COMP VALUE ZEROS.
001480
001490* --------->  BANDERAS DE TRABAJO
001500 01  WKS-INDICADORES.
001510    05  WKS-CONSECUTIVO        PIC X(01) VALUE 'N'.
001520         88  WKS-HAY-CONSECUTIVO          VALUE 'S'.
001530    05  WKS-TEAM-TUVO-PARTIDO  PIC X(01) VALUE 'N'.
001540         88  WKS-SI-TUVO-PARTIDO          VALUE 'S'.
001550    05  WKS-FECHA-PREV-TEAM    PIC 9(08) VALUE ZEROS.
001560    05  WKS-HUBO-ISSUES        PIC X(01) VALUE 'N'.
001570         88  WKS-HUBO-ALGUN-ISSUE         VALUE 'S'.
001580
001590* --------->  CAMPOS DE TRABAJO PARA CONVERSION FECHA A
001600*             NUMERO DE DIA (9100), NO USA FUNCIONES
001610*             INTRINSECAS. DUPLICA LA TABLA DE DIAS POR MES
001620*             DE SCHGEN01 PORQUE ES OTRO MODULO DE CARGA.
001630 01  WKS-FD-FECHA              PIC 9(08) VALUE ZEROS.
001640 01  WKS-FD-FECHA-R REDEFINES WKS-FD-FECHA.
001650    05  WKS-FD-ANO              PIC 9(04).
001660    05  WKS-FD-MES              PIC 9(02).
001670    05  WKS-FD-DIA              PIC 9(02).
001680 01  WKS-FD-DIAS               PIC 9(09) COMP VALUE ZEROS.
001690 01  WKS-FD-ANO-1              PIC 9(04) COMP VALUE ZEROS.
001700 01  WKS-FD-BISIESTO           PIC X(01) VALUE 'N'.
001710    88  WKS-FD-ES-BISIESTO             VALUE 'S'.
001720 01  WKS-FD-RESTO-4            PIC 9(04) COMP VALUE ZEROS.
001730 01  WKS-FD-RESTO-100          PIC 9(04) COMP VALUE ZEROS.
001740 01  WKS-FD-RESTO-400          PIC 9(04) COMP VALUE ZEROS.
001750 01  WKS-FD-CONTADOR           PIC 9(04) COMP VALUE ZEROS.
001760 01  TABLA-MESES-DATOS.
001770    05  FILLER  PIC X(24) VALUE '312831303130313130313031'.
001780 01  TABLA-MESES REDEFINES TABLA-MESES-DATOS.
001790    05  DIAS-EN-MES         PIC 99 OCCURS 12 TIMES.
001800
001810* --------->  LINEAS DE IMPRESION DE LOS TRES LISTADOS
001820 01  WKS-ENCABEZADO-CAL        PIC X(60) VALUE SPACES.
001830 01  WKS-LINEA-PARTIDO.
001840    05  FILLER              PIC X(07) VALUE 'Match '.
001850    05  WKS-LP-NUMERO       PIC ZZZ9.
001860    05  FILLER              PIC X(02) VALUE ': '.
001870    05  WKS-LP-TEAM1        PIC X(30).
001880    05  FILLER              PIC X(04) VALUE ' vs '.
001890    05  WKS-LP-TEAM2        PIC X(30).
001900    05  FILLER              PIC X(04) VALUE ' at '.
001910    05  WKS-LP-VENUE        PIC X(30).
001920    05  FILLER              PIC X(04) VALUE ' on '.
001930    05  WKS-LP-FECHA        PIC X(10).
001940    05  FILLER              PIC X(02) VALUE ' ('.
001950    05  WKS-LP-TIPO         PIC X(07).
001960    05  FILLER              PIC X(01) VALUE ')'.
001970    05  FILLER              PIC X(05) VALUE SPACES.
001980
001990 01  WKS-LINEA-STATS           PIC X(90) VALUE SPACES.
002000 01  WKS-LINEA-BLOQUE-EQUIDAD.
002010    05  WKS-LE-TITULO           PIC X(50).
002020    05  FILLER                  PIC X(50) VALUE SPACES.
002030 01  WKS-LINEA-ISSUE           PIC X(80) VALUE SPACES.
002040 LINKAGE SECTION.
002050* --------->  PARAMETROS RECIBIDOS DEL PROGRAMA LLAMADOR
002060*             (SCHGEN01 O SCHRELD1). LA TABLA DE EQUIPOS SE
002070*             USA DIRECTAMENTE; LA DE PARTIDOS SE COPIA A
002080*             WKS-TABLA-PARTIDOS PARA PODER ORDENARLA.
002090 01  LK-TEMPORADA              PIC X(20).
002100 01  LK-TABLA-EQUIPOS.
002110    05  LK-EQUIPO OCCURS 20 TIMES
002120         INDEXED BY LK-IX-EQU.
002130       10  LK-EQU-NOMBRE          PIC X(30).
002140       10  LK-EQU-CIUDAD          PIC X(20).
002150       10  LK-EQU-CAPITAN         PIC X(25).
002160       10  LK-EQU-VENUE           PIC X(30).
002170 01  LK-CANT-EQUIPOS           PIC 9(04) COMP.
002180 01  LK-TABLA-PARTIDOS.
002190    05  LK-PARTIDO OCCURS 200 TIMES
002200         INDEXED BY LK-IX-PAR.
002210       10  LK-PAR-NUMERO          PIC 9(04).
002220       10  LK-PAR-TEAM1           PIC X(30).
002230       10  LK-PAR-TEAM2           PIC X(30).
002240       10  LK-PAR-VENUE           PIC X(30).
002250       10  LK-PAR-FECHA           PIC 9(08).
002260       10  LK-PAR-TIPO            PIC X(07).
002270 01  LK-CANT-PARTIDOS          PIC 9(04) COMP.
002280 PROCEDURE DIVISION USING LK-TEMPORADA, LK-TABLA-EQUIPOS,
002290         LK-CANT-EQUIPOS, LK-TABLA-PARTIDOS, LK-CANT-PARTIDOS.
002300* --------->  CONTROL PRINCIPAL. COPIA LA TABLA DE PARTIDOS,
002310*             LA ORDENA POR FECHA, Y EMITE LOS TRES LISTADOS.
002320 000-PRINCIPAL SECTION.
002330 000-INICIO.
002340    MOVE LK-CANT-EQUIPOS TO WKS-CANT-EQUIPOS.
002350    MOVE LK-CANT-PARTIDOS TO WKS-CANT-PARTIDOS.
002360    PERFORM 0100-COPIAR-PARTIDOS THRU 0100-COPIAR-PARTIDOS-E
002370         VARYING WKS-IX-PAR FROM 1 BY 1
002380         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
002390    PERFORM 0200-ORDENAR-FECHA THRU 0200-ORDENAR-FECHA-E.
002400    OPEN OUTPUT LISTADO.
002410    PERFORM 1000-LISTADO-CALENDARIO
002420         THRU 1000-LISTADO-CALENDARIO-E.
002430    CLOSE LISTADO.
002440    OPEN OUTPUT EQUIDAD.
002450    PERFORM 2000-REPORTE-EQUIDAD THRU 2000-REPORTE-EQUIDAD-E.
002460    CLOSE EQUIDAD.
002470    OPEN OUTPUT VALIDA.
002480    PERFORM 3000-REPORTE-VALIDACION
002490         THRU 3000-REPORTE-VALIDACION-E.
002500    CLOSE VALIDA.
002510    GOBACK.
002520 000-PRINCIPAL-E. EXIT.
002530
002540 0100-COPIAR-PARTIDOS SECTION.
002550 0100-INICIO.
002560    MOVE LK-PAR-NUMERO (WKS-IX-PAR)
002570       TO WKS-PAR-NUMERO (WKS-IX-PAR).
002580    MOVE LK-PAR-TEAM1  (WKS-IX-PAR)
002590       TO WKS-PAR-TEAM1  (WKS-IX-PAR).
002600    MOVE LK-PAR-TEAM2  (WKS-IX-PAR)
002610       TO WKS-PAR-TEAM2  (WKS-IX-PAR).
002620    MOVE LK-PAR-VENUE  (WKS-IX-PAR)
002630       TO WKS-PAR-VENUE  (WKS-IX-PAR).
002640    MOVE LK-PAR-FECHA  (WKS-IX-PAR)
002650       TO WKS-PAR-FECHA  (WKS-IX-PAR).
002660    MOVE LK-PAR-TIPO   (WKS-IX-PAR)
002670       TO WKS-PAR-TIPO   (WKS-IX-PAR).
002680 0100-COPIAR-PARTIDOS-E. EXIT.
002690
002700* --------->  ORDENA WKS-TABLA-PARTIDOS POR FECHA ASCENDEN-
002710*             TE, INSERCION DIRECTA (ESTABLE).
002720 0200-ORDENAR-FECHA SECTION.
002730 0200-INICIO.
002740    IF WKS-CANT-PARTIDOS < 2
002750       GO TO 0200-ORDENAR-FECHA-E
002760    END-IF.
002770    PERFORM 0210-INSERTAR-UNO THRU 0210-INSERTAR-UNO-E
002780         VARYING WKS-IX-PAR FROM 2 BY 1
002790         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
002800 0200-ORDENAR-FECHA-E. EXIT.
002810
002820 0210-INSERTAR-UNO SECTION.
002830 0210-INICIO.
002840    MOVE WKS-PAR-NUMERO (WKS-IX-PAR) TO WKS-PAR-NUMERO-AUX.
002850    MOVE WKS-PAR-TEAM1 (WKS-IX-PAR) TO WKS-PAR-TEAM1-AUX.
002860    MOVE WKS-PAR-TEAM2 (WKS-IX-PAR) TO WKS-PAR-TEAM2-AUX.
002870    MOVE WKS-PAR-VENUE (WKS-IX-PAR) TO WKS-PAR-VENUE-AUX.
002880    MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-PAR-FECHA-AUX.
002890    MOVE WKS-PAR-TIPO (WKS-IX-PAR) TO WKS-PAR-TIPO-AUX.
002900    SET WKS-IX-K TO WKS-IX-PAR.
002910    PERFORM 0220-CORRER-MAYOR THRU 0220-CORRER-MAYOR-E
002920         UNTIL WKS-IX-K < 2
002930         OR WKS-PAR-FECHA (WKS-IX-K - 1) <= WKS-PAR-FECHA-AUX.
002940    IF WKS-IX-K NOT = WKS-IX-PAR
002950       MOVE WKS-PAR-NUMERO-AUX TO WKS-PAR-NUMERO (WKS-IX-K)
002960       MOVE WKS-PAR-TEAM1-AUX  TO WKS-PAR-TEAM1  (WKS-IX-K)
002970       MOVE WKS-PAR-TEAM2-AUX  TO WKS-PAR-TEAM2  (WKS-IX-K)
002980       MOVE WKS-PAR-VENUE-AUX  TO WKS-PAR-VENUE  (WKS-IX-K)
002990       MOVE WKS-PAR-FECHA-AUX  TO WKS-PAR-FECHA  (WKS-IX-K)
003000       MOVE WKS-PAR-TIPO-AUX   TO WKS-PAR-TIPO   (WKS-IX-K)
003010    END-IF.
003020 0210-INSERTAR-UNO-E. EXIT.
003030
003040 0220-CORRER-MAYOR SECTION.
003050 0220-INICIO.
003060    MOVE WKS-PAR-NUMERO (WKS-IX-K - 1)
003070       TO WKS-PAR-NUMERO (WKS-IX-K).
003080    MOVE WKS-PAR-TEAM1  (WKS-IX-K - 1)
003090       TO WKS-PAR-TEAM1  (WKS-IX-K).
003100    MOVE WKS-PAR-TEAM2  (WKS-IX-K - 1)
003110       TO WKS-PAR-TEAM2  (WKS-IX-K).
003120    MOVE WKS-PAR-VENUE  (WKS-IX-K - 1)
003130       TO WKS-PAR-VENUE  (WKS-IX-K).
003140    MOVE WKS-PAR-FECHA  (WKS-IX-K - 1)
003150       TO WKS-PAR-FECHA  (WKS-IX-K).
003160    MOVE WKS-PAR-TIPO   (WKS-IX-K - 1)
003170       TO WKS-PAR-TIPO   (WKS-IX-K).
003180    SET WKS-IX-K DOWN BY 1.
003190 0220-CORRER-MAYOR-E. EXIT.
003200
003210* --------->  LISTADO DE CALENDARIO EN FORMATO DE TEXTO.
003220*             ENCABEZADO, LINEA DE ESTADISTICAS, BLANCO, Y
003230*             UNA LINEA POR PARTIDO EN ORDEN DE FECHA.
003240 1000-LISTADO-CALENDARIO SECTION.
003250 1000-INICIO.
003260    MOVE SPACES TO WKS-CAMPO-MEDIR.
003270    MOVE LK-TEMPORADA TO WKS-CAMPO-MEDIR.
003280    PERFORM 9170-MEDIR-CAMPO THRU 9170-MEDIR-CAMPO-E.
003290    STRING '=== IPL Schedule ' DELIMITED BY SIZE
003300       LK-TEMPORADA (1:WKS-LON-CAMPO) DELIMITED BY SIZE
003310       ' ===' DELIMITED BY SIZE
003320       INTO WKS-ENCABEZADO-CAL.
003330    MOVE WKS-ENCABEZADO-CAL TO LISTADO-LINEA.
003340    WRITE LISTADO-LINEA.
003350    PERFORM 1050-ARMAR-STATS THRU 1050-ARMAR-STATS-E.
003360    MOVE WKS-LINEA-STATS TO LISTADO-LINEA.
003370    WRITE LISTADO-LINEA.
003380    MOVE SPACES TO LISTADO-LINEA.
003390    WRITE LISTADO-LINEA.
003400    PERFORM 1100-IMPRIMIR-UN-PARTIDO
003410         THRU 1100-IMPRIMIR-UN-PARTIDO-E
003420         VARYING WKS-IX-PAR FROM 1 BY 1
003430         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
003440 1000-LISTADO-CALENDARIO-E. EXIT.
003450
003460* --------->  ARMA LA LINEA DE ESTADISTICAS. SI NO HAY
003470*             PARTIDOS, TEXTO FIJO 'No matches scheduled'.
003480*             SI HAY, LA DURACION ES LA DIFERENCIA EN DIAS
003490*             ENTRE LA PRIMERA Y LA ULTIMA FECHA MAS 1.
003500 1050-ARMAR-STATS SECTION.
003510 1050-INICIO.
003520    MOVE SPACES TO WKS-LINEA-STATS.
003530    IF WKS-CANT-PARTIDOS = ZEROS
003540       MOVE 'No matches scheduled' TO WKS-LINEA-STATS
003550       GO TO 1050-ARMAR-STATS-E
003560    END-IF.
003570    MOVE WKS-PAR-FECHA (1) TO WKS-FD-FECHA.
003580    PERFORM 9100-FECHA-A-DIAS THRU 9100-FECHA-A-DIAS-E.
003590    MOVE WKS-FD-DIAS TO WKS-DIAS-MIN.
003600    MOVE WKS-PAR-FECHA (WKS-CANT-PARTIDOS) TO WKS-FD-FECHA.
003610    PERFORM 9100-FECHA-A-DIAS THRU 9100-FECHA-A-DIAS-E.
003620    MOVE WKS-FD-DIAS TO WKS-DIAS-MAX.
003630    COMPUTE WKS-DURACION = WKS-DIAS-MAX - WKS-DIAS-MIN + 1.
003640    MOVE SPACES TO WKS-CAMPO-MEDIR.
003650    MOVE LK-TEMPORADA TO WKS-CAMPO-MEDIR.
003660    PERFORM 9170-MEDIR-CAMPO THRU 9170-MEDIR-CAMPO-E.
003670    STRING 'Season: ' DELIMITED BY SIZE
003680       LK-TEMPORADA (1:WKS-LON-CAMPO) DELIMITED BY SIZE
003690       ' | Total Matches: ' DELIMITED BY SIZE
003700       WKS-CANT-PARTIDOS DELIMITED BY SIZE
003710       ' | Duration: ' DELIMITED BY SIZE
003720       WKS-DURACION DELIMITED BY SIZE
003730       ' days' DELIMITED BY SIZE
003740       INTO WKS-LINEA-STATS.
003750 1050-ARMAR-STATS-E. EXIT.
003760
003770* --------->  UNA LINEA DE DETALLE DEL LISTADO. FECHA SE
003780*             REFORMATEA DE 9(08) AAAAMMDD A X(10) AAAA-MM-DD.
003790 1100-IMPRIMIR-UN-PARTIDO SECTION.
003800 1100-INICIO.
003810    MOVE WKS-PAR-NUMERO (WKS-IX-PAR) TO WKS-LP-NUMERO.
003820    MOVE WKS-PAR-TEAM1 (WKS-IX-PAR) TO WKS-LP-TEAM1.
003830    MOVE WKS-PAR-TEAM2 (WKS-IX-PAR) TO WKS-LP-TEAM2.
003840    MOVE WKS-PAR-VENUE (WKS-IX-PAR) TO WKS-LP-VENUE.
003850    MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-FD-FECHA.
003860    STRING WKS-FD-ANO DELIMITED BY SIZE
003870       '-' DELIMITED BY SIZE
003880       WKS-FD-MES DELIMITED BY SIZE
003890       '-' DELIMITED BY SIZE
003900       WKS-FD-DIA DELIMITED BY SIZE
003910       INTO WKS-LP-FECHA.
003920    MOVE WKS-PAR-TIPO (WKS-IX-PAR) TO WKS-LP-TIPO.
003930    MOVE WKS-LINEA-PARTIDO TO LISTADO-LINEA.
003940    WRITE LISTADO-LINEA.
003950 1100-IMPRIMIR-UN-PARTIDO-E. EXIT.
003960
003970* --------->  REPORTE DE EQUIDAD. UN BLOQUE DE 5 LINEAS POR
003980*             EQUIPO, EN EL ORDEN DEL MAESTRO DE EQUIPOS.
003990 2000-REPORTE-EQUIDAD SECTION.
004000 2000-INICIO.
004010    MOVE '=== Schedule Fairness Report ===' TO EQUIDAD-LINEA.
004020    WRITE EQUIDAD-LINEA.
004030    MOVE SPACES TO EQUIDAD-LINEA.
004040    WRITE EQUIDAD-LINEA.
004050    PERFORM 2100-EQUIPO-UNO THRU 2100-EQUIPO-UNO-E
004060         VARYING LK-IX-EQU FROM 1 BY 1
004070         UNTIL LK-IX-EQU > LK-CANT-EQUIPOS.
004080 2000-REPORTE-EQUIDAD-E. EXIT.
004090
004100 2100-EQUIPO-UNO SECTION.
004110 2100-INICIO.
004120    MOVE ZEROS TO WKS-CANT-TEAM WKS-CANT-HOME WKS-CANT-AWAY.
004130    MOVE 'N' TO WKS-CONSECUTIVO.
004140    MOVE 'N' TO WKS-TEAM-TUVO-PARTIDO.
004150    PERFORM 2150-REVISAR-UN-PARTIDO
004160         THRU 2150-REVISAR-UN-PARTIDO-E
004170         VARYING WKS-IX-PAR FROM 1 BY 1
004180         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
004190    MOVE SPACES TO WKS-CAMPO-MEDIR.
004200    MOVE LK-EQU-NOMBRE (LK-IX-EQU) TO WKS-CAMPO-MEDIR.
004210    PERFORM 9170-MEDIR-CAMPO THRU 9170-MEDIR-CAMPO-E.
004220    STRING LK-EQU-NOMBRE (LK-IX-EQU) (1:WKS-LON-CAMPO)
004230         DELIMITED BY SIZE
004240       ':' DELIMITED BY SIZE
004250       INTO EQUIDAD-LINEA.
004260    WRITE EQUIDAD-LINEA.
004270    STRING '  Total Matches: ' DELIMITED BY SIZE
004280       WKS-CANT-TEAM DELIMITED BY SIZE
004290       INTO EQUIDAD-LINEA.
004300    WRITE EQUIDAD-LINEA.
004310    STRING '  Home Matches: ' DELIMITED BY SIZE
004320       WKS-CANT-HOME DELIMITED BY SIZE
004330       INTO EQUIDAD-LINEA.
004340    WRITE EQUIDAD-LINEA.
004350    STRING '  Away Matches: ' DELIMITED BY SIZE
004360       WKS-CANT-AWAY DELIMITED BY SIZE
004370       INTO EQUIDAD-LINEA.
004380    WRITE EQUIDAD-LINEA.
004390    IF WKS-HAY-CONSECUTIVO
004400       MOVE '  Consecutive Matches: Yes' TO EQUIDAD-LINEA
004410    ELSE
004420       MOVE '  Consecutive Matches: No' TO EQUIDAD-LINEA
004430    END-IF.
004440    WRITE EQUIDAD-LINEA.
004450 2100-EQUIPO-UNO-E. EXIT.
004460
004470* --------->  UN PARTIDO PERTENECE AL EQUIPO SI ES TEAM1 O
004480*             TEAM2. HOME SI EL VENUE DEL PARTIDO ES EL
004490*             VENUE LOCAL DEL EQUIPO, AWAY EN CASO CONTRARIO.
004500*             CONSECUTIVO SI LA SEPARACION CON EL PARTIDO
004510*             ANTERIOR DE ESTE MISMO EQUIPO ES <= 1 DIA (LA
004520*             TABLA YA ESTA ORDENADA POR FECHA).
004530 2150-REVISAR-UN-PARTIDO SECTION.
004540 2150-INICIO.
004550    IF WKS-PAR-TEAM1 (WKS-IX-PAR) NOT = LK-EQU-NOMBRE (LK-IX-EQU)
004560       AND WKS-PAR-TEAM2 (WKS-IX-PAR)
004570          NOT = LK-EQU-NOMBRE (LK-IX-EQU)
004580    GO TO 2150-REVISAR-UN-PARTIDO-E
004590    END-IF.
004600    ADD 1 TO WKS-CANT-TEAM.
004610    IF WKS-PAR-VENUE (WKS-IX-PAR) = LK-EQU-VENUE (LK-IX-EQU)
004620       ADD 1 TO WKS-CANT-HOME
004630    ELSE
004640       ADD 1 TO WKS-CANT-AWAY
004650    END-IF.
004660    IF WKS-SI-TUVO-PARTIDO
004670       MOVE WKS-FECHA-PREV-TEAM TO WKS-FD-FECHA
004680       PERFORM 9100-FECHA-A-DIAS THRU 9100-FECHA-A-DIAS-E
004690       MOVE WKS-FD-DIAS TO WKS-DIAS-1
004700       MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-FD-FECHA
004710       PERFORM 9100-FECHA-A-DIAS THRU 9100-FECHA-A-DIAS-E
004720       MOVE WKS-FD-DIAS TO WKS-DIAS-2
004730       COMPUTE WKS-DIF-DIAS = WKS-DIAS-2 - WKS-DIAS-1
004740       IF WKS-DIF-DIAS <= 1
004750          MOVE 'S' TO WKS-CONSECUTIVO
004760       END-IF
004770    END-IF.
004780    MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-FECHA-PREV-TEAM.
004790    MOVE 'S' TO WKS-TEAM-TUVO-PARTIDO.
004800 2150-REVISAR-UN-PARTIDO-E. EXIT.
004810
004820* --------->  REPORTE DE VALIDACION: CANTIDAD DE PARTIDOS
004830*             POR EQUIPO (DEBE SER CANT-EQUIPOS - 1) Y
004840*             FECHAS DUPLICADAS ENTRE PARTIDOS ADYACENTES.
004850 3000-REPORTE-VALIDACION SECTION.
004860 3000-INICIO.
004870    MOVE 'N' TO WKS-HUBO-ISSUES.
004880    PERFORM 3100-VALIDAR-UN-EQUIPO
004890         THRU 3100-VALIDAR-UN-EQUIPO-E
004900         VARYING LK-IX-EQU FROM 1 BY 1
004910         UNTIL LK-IX-EQU > LK-CANT-EQUIPOS.
004920    PERFORM 3200-VALIDAR-UNA-FECHA
004930         THRU 3200-VALIDAR-UNA-FECHA-E
004940         VARYING WKS-IX-PAR FROM 2 BY 1
004950         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
004960    IF WKS-HUBO-ALGUN-ISSUE
004970       GO TO 3000-REPORTE-VALIDACION-E
004980    END-IF.
004990    MOVE 'Schedule validation passed! No issues found.'
005000       TO VALIDA-LINEA.
005010    WRITE VALIDA-LINEA.
005020 3000-REPORTE-VALIDACION-E. EXIT.
005030
005040* --------->  ESCRIBE EL ENCABEZADO DE FALLA LA PRIMERA VEZ
005050*             QUE SE DETECTA UN ISSUE.
005060 3050-ENCABEZAR-FALLA SECTION.
005070 3050-INICIO.
005080    IF WKS-HUBO-ALGUN-ISSUE
005090       GO TO 3050-ENCABEZAR-FALLA-E
005100    END-IF.
005110    MOVE 'Schedule validation failed! Issues found:'
005120       TO VALIDA-LINEA.
005130    WRITE VALIDA-LINEA.
005140    MOVE 'S' TO WKS-HUBO-ISSUES.
005150 3050-ENCABEZAR-FALLA-E. EXIT.
005160
005170 3100-VALIDAR-UN-EQUIPO SECTION.
005180 3100-INICIO.
005190    MOVE ZEROS TO WKS-CANT-TEAM.
005200    PERFORM 3150-CONTAR-UN-PARTIDO
005210         THRU 3150-CONTAR-UN-PARTIDO-E
005220         VARYING WKS-IX-PAR FROM 1 BY 1
005230         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
005240    COMPUTE WKS-CANT-ISSUES = LK-CANT-EQUIPOS - 1.
005250    IF WKS-CANT-TEAM NOT = WKS-CANT-ISSUES
005260       PERFORM 3050-ENCABEZAR-FALLA THRU 3050-ENCABEZAR-FALLA-E
005270       MOVE SPACES TO WKS-CAMPO-MEDIR
005280       MOVE LK-EQU-NOMBRE (LK-IX-EQU) TO WKS-CAMPO-MEDIR
005290       PERFORM 9170-MEDIR-CAMPO THRU 9170-MEDIR-CAMPO-E
005300       STRING '- ' DELIMITED BY SIZE
005310          LK-EQU-NOMBRE (LK-IX-EQU) (1:WKS-LON-CAMPO)
005320             DELIMITED BY SIZE
005330          ' has ' DELIMITED BY SIZE
005340          WKS-CANT-TEAM DELIMITED BY SIZE
005350          ' matches, expected ' DELIMITED BY SIZE
005360          WKS-CANT-ISSUES DELIMITED BY SIZE
005370          INTO VALIDA-LINEA
005380       WRITE VALIDA-LINEA
005390    END-IF.
005400 3100-VALIDAR-UN-EQUIPO-E. EXIT.
005410
005420 3150-CONTAR-UN-PARTIDO SECTION.
005430 3150-INICIO.
005440    IF WKS-PAR-TEAM1 (WKS-IX-PAR) = LK-EQU-NOMBRE (LK-IX-EQU)
005450       OR WKS-PAR-TEAM2 (WKS-IX-PAR) = LK-EQU-NOMBRE (LK-IX-EQU)
005460       ADD 1 TO WKS-CANT-TEAM
005470    END-IF.
005480 3150-CONTAR-UN-PARTIDO-E. EXIT.
005490
005500 3200-VALIDAR-UNA-FECHA SECTION.
005510 3200-INICIO.
005520    IF WKS-PAR-FECHA (WKS-IX-PAR)
005530       NOT = WKS-PAR-FECHA (WKS-IX-PAR - 1)
005540       GO TO 3200-VALIDAR-UNA-FECHA-E
005550    END-IF.
005560    PERFORM 3050-ENCABEZAR-FALLA THRU 3050-ENCABEZAR-FALLA-E.
005570    MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-FD-FECHA.
005580    STRING '- Multiple matches on ' DELIMITED BY SIZE
005590       WKS-FD-ANO DELIMITED BY SIZE
005600       '-' DELIMITED BY SIZE
005610       WKS-FD-MES DELIMITED BY SIZE
005620       '-' DELIMITED BY SIZE
005630       WKS-FD-DIA DELIMITED BY SIZE
005640       INTO VALIDA-LINEA.
005650    WRITE VALIDA-LINEA.
005660 3200-VALIDAR-UNA-FECHA-E. EXIT.
005670
005680* --------->  DETERMINA SI WKS-FD-ANO-1 ES BISIESTO (REGLA
005690*             GREGORIANA). SIN FUNCIONES INTRINSECAS.
005700 9160-ES-BISIESTO SECTION.
005710 9160-INICIO.
005720    MOVE 'N' TO WKS-FD-BISIESTO.
005730    DIVIDE WKS-FD-ANO-1 BY 4 GIVING WKS-FD-CONTADOR
005740       REMAINDER WKS-FD-RESTO-4.
005750    DIVIDE WKS-FD-ANO-1 BY 100 GIVING WKS-FD-CONTADOR
005760       REMAINDER WKS-FD-RESTO-100.
005770    DIVIDE WKS-FD-ANO-1 BY 400 GIVING WKS-FD-CONTADOR
005780       REMAINDER WKS-FD-RESTO-400.
005790    IF WKS-FD-RESTO-400 = ZEROS
005800       MOVE 'S' TO WKS-FD-BISIESTO
005810    ELSE
005820       IF WKS-FD-RESTO-4 = ZEROS AND WKS-FD-RESTO-100 NOT = ZEROS
005830          MOVE 'S' TO WKS-FD-BISIESTO
005840       END-IF
005850    END-IF.
005860 9160-ES-BISIESTO-E. EXIT.
005870
005880* --------->  CONVIERTE WKS-FD-FECHA (AAAAMMDD) A NUMERO DE
005890*             DIA ABSOLUTO EN WKS-FD-DIAS, PARA PODER RES-
005900*             TAR FECHAS EN FORMA NUMERICA. SUMA LOS DIAS
005910*             DE LOS ANOS COMPLETOS ANTERIORES (CON SUS
005920*             BISIESTOS), MAS LOS DIAS DE LOS MESES COMPLE-
005930*             TOS DEL ANO ACTUAL (CON AJUSTE DE FEBRERO SI
005940*             EL ANO ACTUAL ES BISIESTO), MAS EL DIA. SIN
005950*             FUNCIONES INTRINSECAS (SOLO DIVIDE Y COMPUTE).
005960 9100-FECHA-A-DIAS SECTION.
005970 9100-INICIO.
005980    COMPUTE WKS-FD-ANO-1 = WKS-FD-ANO - 1.
005990    DIVIDE WKS-FD-ANO-1 BY 4 GIVING WKS-FD-CONTADOR
006000       REMAINDER WKS-FD-RESTO-4.
006010    COMPUTE WKS-FD-DIAS = 365 * WKS-FD-ANO-1
006020       + (WKS-FD-ANO-1 / 4)
006030       - (WKS-FD-ANO-1 / 100)
006040       + (WKS-FD-ANO-1 / 400).
006050    MOVE WKS-FD-ANO TO WKS-FD-ANO-1.
006060    PERFORM 9160-ES-BISIESTO THRU 9160-ES-BISIESTO-E.
006070    PERFORM 9150-SUMAR-MES-COMPLETO
006080         THRU 9150-SUMAR-MES-COMPLETO-E
006090         VARYING WKS-FD-CONTADOR FROM 1 BY 1
006100         UNTIL WKS-FD-CONTADOR >= WKS-FD-MES.
006110    COMPUTE WKS-FD-DIAS = WKS-FD-DIAS + WKS-FD-DIA.
006120 9100-FECHA-A-DIAS-E. EXIT.
006130
006140 9150-SUMAR-MES-COMPLETO SECTION.
006150 9150-INICIO.
006160    IF WKS-FD-CONTADOR = 2 AND WKS-FD-ES-BISIESTO
006170       COMPUTE WKS-FD-DIAS = WKS-FD-DIAS + 29
006180    ELSE
006190       COMPUTE WKS-FD-DIAS =
006200          WKS-FD-DIAS + DIAS-EN-MES (WKS-FD-CONTADOR)
006210    END-IF.
006220 9150-SUMAR-MES-COMPLETO-E. EXIT.
006230
006240* --------->  MIDE LA LONGITUD UTIL (SIN BLANCOS A LA DERECHA)
006250*             DE WKS-CAMPO-MEDIR, RECORRIENDO DE DERECHA A IZ-
006260*             QUIERDA. NECESARIO PORQUE LOS NOMBRES DE EQUIPO Y
006270*             LA TEMPORADA LLEVAN ESPACIOS INTERNOS Y DELIMITED
006280*             BY SPACE CORTA EN EL PRIMERO DE ELLOS (TICKET
006290*             EEDR-62140).
006300 9170-MEDIR-CAMPO SECTION.
006310 9170-INICIO.
006320    SET WKS-LON-CAMPO TO 30.
006330    PERFORM 9180-CORRER-BLANCO
006340         THRU 9180-CORRER-BLANCO-E
006350         UNTIL WKS-LON-CAMPO < 1
006360         OR WKS-CAMPO-MEDIR (WKS-LON-CAMPO:1) NOT = SPACE.
006370 9170-MEDIR-CAMPO-E. EXIT.
006380
006390 9180-CORRER-BLANCO SECTION.
006400 9180-INICIO.
006410    SET WKS-LON-CAMPO DOWN BY 1.
006420 9180-CORRER-BLANCO-E. EXIT.
