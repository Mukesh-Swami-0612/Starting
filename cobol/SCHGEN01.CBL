000010*----------------------------------------------------------------
000020* FECHA       : 22/04/1988
000030* PROGRAMADOR : JORGE ALBERTO SOLIS (JAS)
000040* INSTALACION : DEPTO. DE SISTEMAS - LIGAS Y TORNEOS
000050* APLICACION  : LIGA DE CRICKET
000060* PROGRAMA    : SCHGEN01
000070* TIPO        : BATCH
000080* DESCRIPCION : GENERA EL CALENDARIO DE PARTIDOS DE UNA
000090*             : TEMPORADA A PARTIR DEL MAESTRO DE EQUIPOS.
000100*             : ARMA LA TABLA DE VENUES, GENERA LOS PARTIDOS
000110*             : POR EL METODO DEL CIRCULO (ROUND ROBIN),
000120*             : ASIGNA VENUE, TIPO Y FECHA A CADA PARTIDO,
000130*             : REDISTRIBUYE EXCESOS POR FECHA Y GRABA EL
000140*             : CALENDARIO. LLAMA A SCHRPT01 PARA EMITIR EL
000150*             : LISTADO, EL REPORTE DE EQUIDAD Y EL DE
000160*             : VALIDACION SOBRE EL CALENDARIO GENERADO.
000170* ARCHIVOS    : EQUIPOS=A, CALENDARIO=S
000180* PARAMETROS  : TEMPORADA, NOMBRE DE ARCHIVO, FECHA INICIO,
000190*             : MAXIMO DE PARTIDOS POR FECHA (SYSIN)
000200* PROGRAMA(S) : SCHRPT01 (LISTADO/EQUIDAD/VALIDACION)
000210* INSTALADO   : 30/06/1988
000220* BPM/RATIONAL: 031210
000230* NOMBRE      : GENERACION DE CALENDARIO DE TEMPORADA
000240*----------------------------------------------------------------
000250* REGISTRO DE CAMBIOS
000260* 22/04/1988 JAS 031210  VERSION ORIGINAL DEL PROGRAMA.
000270* 30/06/1988 JAS 031210  SE AGREGA VALIDACION DE MINIMO DE
000280*                        2 EQUIPOS PARA GENERAR CALENDARIO.
000290* 14/02/1992 RMC 034401  SE CORRIGE ROTACION DEL METODO DEL
000300*                        CIRCULO PARA CANTIDAD IMPAR DE
000310*                        EQUIPOS (AGREGADO DE BYE).
000320* 03/09/1995 RMC 037012  SE AGREGA TABLA DE VENUES DERIVADA
000330*                        DEL MAESTRO DE EQUIPOS.
000340* 21/01/1999 EGM 041188  AJUSTE DE SIGLO EN CALCULO DE DIAS
000350*                        BISIESTOS (Y2K). TABLA-MESES NO
000360*                        CAMBIA, SOLO LA PRUEBA DE SIGLO.
000370* 17/11/2003 EGM 045340  SE AGREGA REDISTRIBUCION DE PARTI-
000380*                        DOS CUANDO SE EXCEDE EL MAXIMO POR
000390*                        FECHA (TICKET EEDR-45340).
000400* 08/06/2008 LHV 049117  SE AGREGA SUFIJO .CSV AUTOMATICO AL
000410*                        NOMBRE DE ARCHIVO DEL CALENDARIO.
000420* 25/02/2013 LHV 053460  SE AGREGA LLAMADA A SCHRPT01 PARA
000430*                        LISTADO, EQUIDAD Y VALIDACION.
000440* 19/10/2017 DPR 058871  ORDENA EL CALENDARIO POR FECHA
000450*                        ANTES DE GRABAR (SORT ESTABLE).
000460* 12/05/2022 PEDR 228871 REVISION GENERAL PARA TEMPORADA
000470*                        2024 DE LA LIGA (BPM 228871).
000480* 24/11/2024 PEDR 228931 CORRIGE GRABACION DEL CALENDARIO:
000490*                        EQUIPO1/EQUIPO2/VENUE SE CORTABAN EN
000500*                        EL PRIMER ESPACIO INTERNO DEL NOMBRE
000510*                        PORQUE EL STRING USABA DELIMITED BY
000520*                        SPACE (TICKET EEDR-62140). SE AGREGA
000530*                        7070/7080 PARA MEDIR LA LONGITUD UTIL
000540*                        Y GRABAR CON DELIMITED BY SIZE.
000550* 24/11/2024 PEDR 228931 PASA LA LECTURA DEL MAESTRO DE EQUIPOS
000560*                        A FORMATO VARIABLE CON '|' (EEDR-
000570*                        62140). 1150 PARTE EL RENGLON Y DES-
000580*                        CARTA LOS QUE TRAEN MENOS DE 4 CAMPOS;
000590*                        9300/9310/9320 RECORTAN BLANCOS DE
000600*                        CADA CAMPO PARTIDO.
000610* 26/11/2024 PEDR 228944 CORRIGE EL ENCABEZADO DEL CALENDARIO
000620*                        (7000): ESTABA EN ESPANOL, DEBE IR EN
000630*                        INGLES COMO EL RESTO DE LOS LITERALES
000640*                        DE SALIDA DEL SISTEMA (TICKET EEDR-
000650*                        62161).
000660*----------------------------------------------------------------
000670 IDENTIFICATION DIVISION.
000680 PROGRAM-ID.     SCHGEN01.
000690 AUTHOR.         JORGE ALBERTO SOLIS.
000700 INSTALLATION.   DEPTO. DE SISTEMAS - LIGAS Y TORNEOS.
000710 DATE-WRITTEN.   22/04/1988.
000720 DATE-COMPILED.
000730 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770    C01 IS TOP-OF-FORM
000780    CLASS MAYUSCULAS IS 'A' THRU 'Z'
000790    CLASS MINUSCULAS IS 'a' THRU 'z'.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820    SELECT EQUIPOS     ASSIGN TO EQUIPOS
000830             ORGANIZATION IS LINE SEQUENTIAL
000840             FILE STATUS  IS FS-EQUIPOS.
000850    SELECT CALENDARIO  ASSIGN TO CALENDARIO
000860             ORGANIZATION IS LINE SEQUENTIAL
000870             FILE STATUS  IS FS-CALENDARIO.
000880 DATA DIVISION.
000890 FILE SECTION.
000900* MAESTRO DE EQUIPOS, UN REGISTRO POR EQUIPO (VER TEAMREC)
000910 FD  EQUIPOS
000920      LABEL RECORD IS STANDARD.
000930    COPY TEAMREC.
000940* CALENDARIO DE SALIDA, UN REGISTRO POR PARTIDO. SE GRABA
000950* DELIMITADO POR COMAS CON ENCABEZADO, LINEA DE TRABAJO UNICA.
000960 FD  CALENDARIO
000970      LABEL RECORD IS STANDARD.
000980 01  CALENDARIO-LINEA            PIC X(132).
000990 WORKING-STORAGE SECTION.
001000* --------->  INDICADORES Y FILE STATUS
001010 01  WKS-INDICADORES.
001020    05  WKS-FIN-EQUIPOS        PIC X(01) VALUE 'N'.
001030         88  WKS-NO-HAY-MAS-EQUIPOS      VALUE 'S'.
001040 01  FS-EQUIPOS                 PIC X(02) VALUE ZEROS.
001050         88  FS-EQUIPOS-OK               VALUE '00'.
001060         88  FS-EQUIPOS-EOF              VALUE '10'.
001070 01  FS-CALENDARIO              PIC X(02) VALUE ZEROS.
001080         88  FS-CALENDARIO-OK            VALUE '00'.
001090
001100* --------->  TABLA DE EQUIPOS LEIDA DEL MAESTRO
001110 01  WKS-TABLA-EQUIPOS.
001120    05  WKS-EQUIPO OCCURS 20 TIMES
001130         INDEXED BY WKS-IX-EQU.
001140       10  WKS-EQU-NOMBRE          PIC X(30).
001150       10  WKS-EQU-CIUDAD          PIC X(20).
001160       10  WKS-EQU-CAPITAN         PIC X(25).
001170       10  WKS-EQU-VENUE           PIC X(30).
001180
001190* --------->  TABLA DE VENUES DERIVADA DE LOS EQUIPOS, SIN
001200*             DUPLICADOS, EN EL ORDEN EN QUE APARECEN
001210 01  WKS-TABLA-VENUES.
001220    05  WKS-VENUE OCCURS 20 TIMES
001230         INDEXED BY WKS-IX-VEN.
001240       10  WKS-VEN-NOMBRE          PIC X(30).
001250       10  WKS-VEN-CIUDAD          PIC X(20).
001260       10  WKS-VEN-CAPACIDAD       PIC 9(06).
001270
001280* --------->  LISTA DE ROTACION DEL METODO DEL CIRCULO.
001290*             GUARDA INDICES (NO NOMBRES) A WKS-TABLA-
001300*             EQUIPOS. SI LA CANTIDAD ES IMPAR SE AGREGA
001310*             UN EQUIPO FICTICIO 'BYE' AL FINAL DE LA TABLA
001320*             DE EQUIPOS Y SE INCLUYE EN LA ROTACION.
001330 01  WKS-LISTA-ROTACION.
001340    05  WKS-ROT-IX OCCURS 21 TIMES PIC 9(02) COMP.
001350 01  WKS-ROT-AUX                PIC 9(02) COMP VALUE ZEROS.
001360 01  WKS-RESTO-PAR              PIC 9(02) COMP VALUE ZEROS.
001370 01  WKS-VENUE-LOCAL-1          PIC X(30) VALUE SPACES.
001380 01  WKS-VENUE-LOCAL-2          PIC X(30) VALUE SPACES.
001390
001400* --------->  TABLA DE PARTIDOS GENERADOS (CALENDARIO EN
001410*             MEMORIA, ANTES DE GRABAR). CAMPOS IGUALES A LOS
001420*             DEL RENGLON CSV DEL CALENDARIO, EN FORMA DE TABLA.
001430 01  WKS-TABLA-PARTIDOS.
001440    05  WKS-PARTIDO OCCURS 200 TIMES
001450         INDEXED BY WKS-IX-PAR.
001460       10  WKS-PAR-NUMERO          PIC 9(04).
001470       10  WKS-PAR-TEAM1           PIC X(30).
001480       10  WKS-PAR-TEAM2           PIC X(30).
001490       10  WKS-PAR-VENUE           PIC X(30).
001500       10  WKS-PAR-FECHA           PIC 9(08).
001510       10  WKS-PAR-TIPO            PIC X(07).
001520* --------->  CASILLA AUXILIAR PARA INSERCION AL ORDENAR
001530 01  WKS-PARTIDO-AUX.
001540    05  WKS-PAR-NUMERO-AUX      PIC 9(04).
001550    05  WKS-PAR-TEAM1-AUX       PIC X(30).
001560    05  WKS-PAR-TEAM2-AUX       PIC X(30).
001570    05  WKS-PAR-VENUE-AUX       PIC X(30).
001580    05  WKS-PAR-FECHA-AUX       PIC 9(08).
001590    05  WKS-PAR-TIPO-AUX        PIC X(07).
001600 01  WKS-CONT-FECHA             PIC 9(04) COMP VALUE ZEROS.
001610
001620* --------->  CONTADORES E INDICES DE TRABAJO, TODOS COMP (77,
001630*             SIN GRUPO)
001640 77  WKS-CANT-EQUIPOS           PIC 9(04) COMP VALUE ZEROS.
001650 77  WKS-CANT-ROT               PIC 9(04) COMP VALUE ZEROS.
001660 77  WKS-CANT-VENUES            PIC 9(04) COMP VALUE ZEROS.
001670 77  WKS-CANT-PARTIDOS          PIC 9(04) COMP VALUE ZEROS.
001680 77  WKS-NO-RONDAS              PIC 9(04) COMP VALUE ZEROS.
001690 77  WKS-IX-RONDA               PIC 9(04) COMP VALUE ZEROS.
001700 77  WKS-IX-PAREJA              PIC 9(04) COMP VALUE ZEROS.
001710 77  WKS-MITAD-ROT              PIC 9(04) COMP VALUE ZEROS.
001720 77  WKS-POS-A                  PIC 9(04) COMP VALUE ZEROS.
001730 77  WKS-POS-B                  PIC 9(04) COMP VALUE ZEROS.
001740 77  WKS-IX-A                   PIC 9(04) COMP VALUE ZEROS.
001750 77  WKS-IX-B                   PIC 9(04) COMP VALUE ZEROS.
001760 77  WKS-IX-K                   PIC 9(04) COMP VALUE ZEROS.
001770 77  WKS-ENCONTRADO-VEN         PIC X(01) VALUE 'N'.
001780         88  WKS-VENUE-ENCONTRADO        VALUE 'S'.
001790* --------->  CAMPOS PARA MEDIR LONGITUD UTIL DE NOMBRES CON
001800*             ESPACIOS INTERNOS ANTES DE GRABAR EL CSV (7070)
001810 77  WKS-CAMPO-MEDIR            PIC X(30) VALUE SPACES.
001820 77  WKS-LON-CAMPO              PIC 9(04) COMP VALUE ZEROS.
001830 77  WKS-LON-TEAM1              PIC 9(04) COMP VALUE ZEROS.
001840 77  WKS-LON-TEAM2              PIC 9(04) COMP VALUE ZEROS.
001850 77  WKS-LON-VENUE              PIC 9(04) COMP VALUE ZEROS.
001860
001870* --------->  CAMPOS PARA PARTIR UN RENGLON DEL MAESTRO DE
001880*             EQUIPOS POR '|' AL CARGAR (1100/1150) Y RECORTAR
001890*             BLANCOS DE CADA CAMPO PARTIDO (9300/9310/9320)
001900 01  WKS-TEQ-CAMPOS.
001910    05  WKS-TEQ-F1              PIC X(30).
001920    05  WKS-TEQ-F2              PIC X(20).
001930    05  WKS-TEQ-F3              PIC X(25).
001940    05  WKS-TEQ-F4              PIC X(30).
001950    05  FILLER                  PIC X(27).
001960 77  WKS-TEQ-CANT-CAMPOS         PIC 9(04) COMP VALUE ZEROS.
001970 77  WKS-TRM-ENTRA               PIC X(30) VALUE SPACES.
001980 77  WKS-TRM-SALE                PIC X(30) VALUE SPACES.
001990 77  WKS-TRM-INI                 PIC 9(04) COMP VALUE ZEROS.
002000 77  WKS-TRM-FIN                 PIC 9(04) COMP VALUE ZEROS.
002010 77  WKS-TRM-LON                 PIC 9(04) COMP VALUE ZEROS.
002020
002030* --------->  PARAMETRO DE ENTRADA DE LA GENERACION (SYSIN)
002040 01  WKS-PARM-GENERA.
002050    05  WKS-GEN-TEMPORADA      PIC X(20).
002060    05  WKS-GEN-ARCHIVO        PIC X(12).
002070    05  WKS-GEN-FECHA-INI      PIC 9(08).
002080    05  WKS-GEN-MAXDIA         PIC 9(02).
002090 01  WKS-NOMBRE-ARCHIVO-R REDEFINES WKS-PARM-GENERA.
002100    05  FILLER                 PIC X(32).
002110
002120* --------->  FECHA DE TRABAJO DE LA ASIGNACION DE FECHAS
002130 01  WKS-FECHA-CORRIENTE        PIC 9(08) VALUE ZEROS.
002140 01  WKS-FECHA-CORRIENTE-R REDEFINES WKS-FECHA-CORRIENTE.
002150    05  WKS-FC-ANO              PIC 9(04).
002160    05  WKS-FC-MES              PIC 9(02).
002170    05  WKS-FC-DIA              PIC 9(02).
002180
002190* --------->  CAMPOS DE TRABAJO PARA SUMAR-DIAS (RUTINA DE
002200*             CALENDARIO, NO USA FUNCIONES INTRINSECAS)
002210 01  WKS-SD-FECHA               PIC 9(08) VALUE ZEROS.
002220 01  WKS-SD-FECHA-R REDEFINES WKS-SD-FECHA.
002230    05  WKS-SD-ANO              PIC 9(04).
002240    05  WKS-SD-MES              PIC 9(02).
002250    05  WKS-SD-DIA              PIC 9(02).
002260 01  WKS-SD-DIAS-SUMAR          PIC 9(04) COMP VALUE ZEROS.
002270 01  WKS-SD-CONTADOR            PIC 9(04) COMP VALUE ZEROS.
002280 01  WKS-SD-DIAS-MES            PIC 9(02) COMP VALUE ZEROS.
002290 01  WKS-SD-BISIESTO            PIC X(01) VALUE 'N'.
002300         88  WKS-SD-ES-BISIESTO          VALUE 'S'.
002310 01  WKS-SD-RESTO-4             PIC 9(04) COMP VALUE ZEROS.
002320 01  WKS-SD-RESTO-100           PIC 9(04) COMP VALUE ZEROS.
002330 01  WKS-SD-RESTO-400           PIC 9(04) COMP VALUE ZEROS.
002340
002350* --------->  TABLA DE DIAS POR MES (NO BISIESTO), CARGADA
002360*             DE UN SOLO LITERAL, AL ESTILO DE TABLA-DIAS
002370*             DE MORAS1. FEBRERO (02) SE AJUSTA EN TIEMPO
002380*             DE EJECUCION CUANDO EL ANO ES BISIESTO.
002390 01  TABLA-MESES-DATOS.
002400    05  FILLER      PIC X(24) VALUE '312831303130313130313031'.
002410 01  TABLA-MESES REDEFINES TABLA-MESES-DATOS.
002420    05  DIAS-EN-MES         PIC 99 OCCURS 12 TIMES.
002430
002440* --------->  MENSAJES Y TITULO PARA CONTROL DE EJECUCION
002450 01  WKS-MENSAJES.
002460    05  MSG-POCOS-EQUIPOS      PIC X(55) VALUE
002470             'SE REQUIEREN AL MENOS 2 EQUIPOS PARA GENERAR'.
002480    05  MSG-ARCHIVO-BLANCO     PIC X(55) VALUE
002490             'NOMBRE DE ARCHIVO DE CALENDARIO EN BLANCO'.
002500    05  MSG-SIN-PARTIDOS       PIC X(55) VALUE
002510             'NO HAY PARTIDOS GENERADOS, NO SE GRABA CALENDARIO'.
002520 PROCEDURE DIVISION.
002530
002540* --------->  CONTROL PRINCIPAL. LEE PARAMETROS Y EQUIPOS,
002550*             ARMA VENUES, GENERA EL CALENDARIO Y LO GRABA,
002560*             Y LLAMA A SCHRPT01 PARA LOS REPORTES.
002570 000-PRINCIPAL SECTION.
002580 000-INICIO.
002590    ACCEPT WKS-PARM-GENERA FROM SYSIN.
002600    PERFORM 1000-LEER-EQUIPOS THRU 1000-LEER-EQUIPOS-E.
002610    IF WKS-CANT-EQUIPOS < 2
002620       DISPLAY MSG-POCOS-EQUIPOS
002630       GO TO 000-FIN
002640    END-IF.
002650    PERFORM 2000-CONSTRUIR-VENUES
002660         THRU 2000-CONSTRUIR-VENUES-E.
002670    PERFORM 3000-GENERAR-FIXTURES
002680         THRU 3000-GENERAR-FIXTURES-E.
002690    PERFORM 4000-ASIGNAR-VENUE-TIPO-FECHA
002700         THRU 4000-ASIGNAR-VENUE-TIPO-FECHA-E.
002710    PERFORM 5000-REDISTRIBUIR-MAXDIA
002720         THRU 5000-REDISTRIBUIR-MAXDIA-E.
002730    PERFORM 6000-ORDENAR-FECHA THRU 6000-ORDENAR-FECHA-E.
002740    PERFORM 7000-GRABAR-SCHEDULE
002750         THRU 7000-GRABAR-SCHEDULE-E.
002760    IF WKS-CANT-PARTIDOS > ZEROS
002770       CALL 'SCHRPT01' USING WKS-GEN-TEMPORADA,
002780           WKS-TABLA-EQUIPOS, WKS-CANT-EQUIPOS,
002790           WKS-TABLA-PARTIDOS, WKS-CANT-PARTIDOS
002800    END-IF.
002810 000-FIN.
002820    STOP RUN.
002830 000-PRINCIPAL-E. EXIT.
002840
002850* --------->  CARGA LA TABLA DE EQUIPOS DESDE EL MAESTRO
002860 1000-LEER-EQUIPOS SECTION.
002870 1000-INICIO.
002880    OPEN INPUT EQUIPOS.
002890    IF NOT FS-EQUIPOS-OK
002900       DISPLAY 'SCHGEN01: NO SE PUDO ABRIR EQUIPOS, FS='
002910           FS-EQUIPOS
002920       GO TO 1000-LEER-EQUIPOS-E
002930    END-IF.
002940    PERFORM 1100-LEER-UN-EQUIPO THRU 1100-LEER-UN-EQUIPO-E.
002950    PERFORM 1150-CARGAR-UN-EQUIPO THRU 1150-CARGAR-UN-EQUIPO-E
002960         UNTIL WKS-NO-HAY-MAS-EQUIPOS.
002970    CLOSE EQUIPOS.
002980 1000-LEER-EQUIPOS-E. EXIT.
002990
003000* --------->  24/11/2024 PEDR 228931 - UN RENGLON EN BLANCO
003010*             TERMINA LA CARGA IGUAL QUE EL FIN DE ARCHIVO,
003020*             SEGUN NORMA DEL MAESTRO VARIABLE (EEDR-62140).
003030 1100-LEER-UN-EQUIPO SECTION.
003040 1100-INICIO.
003050    READ EQUIPOS
003060       AT END SET WKS-NO-HAY-MAS-EQUIPOS TO TRUE
003070    END-READ.
003080    IF NOT WKS-NO-HAY-MAS-EQUIPOS AND TEAM-RECORD = SPACES
003090       SET WKS-NO-HAY-MAS-EQUIPOS TO TRUE
003100    END-IF.
003110 1100-LEER-UN-EQUIPO-E. EXIT.
003120
003130* --------->  24/11/2024 PEDR 228931 - PARTE EL RENGLON LEIDO
003140*             POR '|' (TICKET EEDR-62140). SI NO HAY AL MENOS
003150*             4 CAMPOS EL RENGLON SE DESCARTA.
003160 1150-CARGAR-UN-EQUIPO SECTION.
003170 1150-INICIO.
003180    MOVE SPACES TO WKS-TEQ-CAMPOS.
003190    MOVE ZEROS TO WKS-TEQ-CANT-CAMPOS.
003200    UNSTRING TEAM-RECORD DELIMITED BY '|'
003210         INTO WKS-TEQ-F1 WKS-TEQ-F2 WKS-TEQ-F3 WKS-TEQ-F4
003220         TALLYING IN WKS-TEQ-CANT-CAMPOS.
003230    IF WKS-TEQ-CANT-CAMPOS NOT < 4
003240       AND WKS-CANT-EQUIPOS < 20
003250       ADD 1 TO WKS-CANT-EQUIPOS
003260       SET WKS-IX-EQU TO WKS-CANT-EQUIPOS
003270       MOVE WKS-TEQ-F1 TO WKS-TRM-ENTRA
003280       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
003290       MOVE WKS-TRM-SALE TO WKS-EQU-NOMBRE (WKS-IX-EQU)
003300       MOVE WKS-TEQ-F2 TO WKS-TRM-ENTRA
003310       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
003320       MOVE WKS-TRM-SALE TO WKS-EQU-CIUDAD (WKS-IX-EQU)
003330       MOVE WKS-TEQ-F3 TO WKS-TRM-ENTRA
003340       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
003350       MOVE WKS-TRM-SALE TO WKS-EQU-CAPITAN (WKS-IX-EQU)
003360       MOVE WKS-TEQ-F4 TO WKS-TRM-ENTRA
003370       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
003380       MOVE WKS-TRM-SALE TO WKS-EQU-VENUE (WKS-IX-EQU)
003390    END-IF.
003400    PERFORM 1100-LEER-UN-EQUIPO THRU 1100-LEER-UN-EQUIPO-E.
003410 1150-CARGAR-UN-EQUIPO-E. EXIT.
003420
003430* --------->  ARMA LA TABLA DE VENUES A PARTIR DE LOS
003440*             VENUES DE LOS EQUIPOS, SIN REPETIR NOMBRE,
003450*             EN EL ORDEN EN QUE APARECEN. LA CIUDAD DEL
003460*             VENUE ES LA DEL PRIMER EQUIPO QUE LO USA Y
003470*             LA CAPACIDAD SIEMPRE ES 50000.
003480 2000-CONSTRUIR-VENUES SECTION.
003490 2000-INICIO.
003500    SET WKS-IX-EQU TO 1.
003510    PERFORM 2100-AGREGAR-VENUE THRU 2100-AGREGAR-VENUE-E
003520         VARYING WKS-IX-EQU FROM 1 BY 1
003530         UNTIL WKS-IX-EQU > WKS-CANT-EQUIPOS.
003540 2000-CONSTRUIR-VENUES-E. EXIT.
003550
003560 2100-AGREGAR-VENUE SECTION.
003570 2100-INICIO.
003580    MOVE 'N' TO WKS-ENCONTRADO-VEN.
003590    SET WKS-IX-VEN TO 1.
003600    SEARCH WKS-VENUE VARYING WKS-IX-VEN
003610       AT END
003620           CONTINUE
003630       WHEN WKS-VEN-NOMBRE (WKS-IX-VEN) =
003640           WKS-EQU-VENUE (WKS-IX-EQU)
003650           SET WKS-VENUE-ENCONTRADO TO TRUE
003660    END-SEARCH.
003670    IF NOT WKS-VENUE-ENCONTRADO
003680       ADD 1 TO WKS-CANT-VENUES
003690       SET WKS-IX-VEN TO WKS-CANT-VENUES
003700       MOVE WKS-EQU-VENUE (WKS-IX-EQU)
003710           TO WKS-VEN-NOMBRE (WKS-IX-VEN)
003720       MOVE WKS-EQU-CIUDAD (WKS-IX-EQU)
003730           TO WKS-VEN-CIUDAD (WKS-IX-VEN)
003740       MOVE 50000 TO WKS-VEN-CAPACIDAD (WKS-IX-VEN)
003750    END-IF.
003760 2100-AGREGAR-VENUE-E. EXIT.
003770
003780* --------->  GENERA LOS PARTIDOS POR EL METODO DEL CIRCULO.
003790*             SI LA CANTIDAD DE EQUIPOS ES IMPAR, SE AGREGA
003800*             UN EQUIPO 'BYE' AL FINAL DE LA TABLA DE
003810*             EQUIPOS; LOS PARTIDOS CONTRA 'BYE' SE OMITEN.
003820*             SE CORREN (CANTIDAD-1) RONDAS; EN CADA RONDA
003830*             SE EMPAREJA LA POSICION I CON LA POSICION
003840*             N-1-I DE LA LISTA ROTADA Y LUEGO SE ROTA LA
003850*             LISTA (LA POSICION 0 QUEDA FIJA).
003860 3000-GENERAR-FIXTURES SECTION.
003870 3000-INICIO.
003880    MOVE WKS-CANT-EQUIPOS TO WKS-CANT-ROT.
003890    DIVIDE WKS-CANT-ROT BY 2 GIVING WKS-ROT-AUX
003900         REMAINDER WKS-RESTO-PAR.
003910    IF WKS-RESTO-PAR NOT = ZEROS
003920       ADD 1 TO WKS-CANT-ROT
003930       SET WKS-IX-EQU TO WKS-CANT-ROT
003940       MOVE 'BYE' TO WKS-EQU-NOMBRE (WKS-IX-EQU)
003950    END-IF.
003960    PERFORM 3050-INICIAR-ROTACION
003970         THRU 3050-INICIAR-ROTACION-E
003980         VARYING WKS-IX-K FROM 1 BY 1
003990         UNTIL WKS-IX-K > WKS-CANT-ROT.
004000    SUBTRACT 1 FROM WKS-CANT-ROT GIVING WKS-NO-RONDAS.
004010    DIVIDE WKS-CANT-ROT BY 2 GIVING WKS-MITAD-ROT.
004020    PERFORM 3100-UNA-RONDA THRU 3100-UNA-RONDA-E
004030         VARYING WKS-IX-RONDA FROM 1 BY 1
004040         UNTIL WKS-IX-RONDA > WKS-NO-RONDAS.
004050 3000-GENERAR-FIXTURES-E. EXIT.
004060
004070 3050-INICIAR-ROTACION SECTION.
004080 3050-INICIO.
004090    MOVE WKS-IX-K TO WKS-ROT-IX (WKS-IX-K).
004100 3050-INICIAR-ROTACION-E. EXIT.
004110
004120 3100-UNA-RONDA SECTION.
004130 3100-INICIO.
004140    PERFORM 3150-UNA-PAREJA THRU 3150-UNA-PAREJA-E
004150         VARYING WKS-IX-PAREJA FROM 1 BY 1
004160         UNTIL WKS-IX-PAREJA > WKS-MITAD-ROT.
004170    PERFORM 3180-ROTAR-LISTA THRU 3180-ROTAR-LISTA-E.
004180 3100-UNA-RONDA-E. EXIT.
004190
004200* --------->  ARMA UN PARTIDO DE LA RONDA ACTUAL, SI NINGUNO
004210*             DE LOS DOS EQUIPOS ES EL 'BYE'
004220 3150-UNA-PAREJA SECTION.
004230 3150-INICIO.
004240    SET WKS-POS-A TO WKS-IX-PAREJA.
004250    COMPUTE WKS-POS-B = WKS-CANT-ROT - WKS-IX-PAREJA + 1.
004260    SET WKS-IX-K TO WKS-POS-A.
004270    MOVE WKS-ROT-IX (WKS-IX-K) TO WKS-IX-A.
004280    SET WKS-IX-K TO WKS-POS-B.
004290    MOVE WKS-ROT-IX (WKS-IX-K) TO WKS-IX-B.
004300    SET WKS-IX-EQU TO WKS-IX-A.
004310    IF WKS-EQU-NOMBRE (WKS-IX-EQU) = 'BYE'
004320       GO TO 3150-UNA-PAREJA-E
004330    END-IF.
004340    SET WKS-IX-EQU TO WKS-IX-B.
004350    IF WKS-EQU-NOMBRE (WKS-IX-EQU) = 'BYE'
004360       GO TO 3150-UNA-PAREJA-E
004370    END-IF.
004380    ADD 1 TO WKS-CANT-PARTIDOS.
004390    SET WKS-IX-PAR TO WKS-CANT-PARTIDOS.
004400    SET WKS-IX-EQU TO WKS-IX-A.
004410    MOVE WKS-EQU-NOMBRE (WKS-IX-EQU)
004420         TO WKS-PAR-TEAM1 (WKS-IX-PAR).
004430    SET WKS-IX-EQU TO WKS-IX-B.
004440    MOVE WKS-EQU-NOMBRE (WKS-IX-EQU)
004450         TO WKS-PAR-TEAM2 (WKS-IX-PAR).
004460 3150-UNA-PAREJA-E. EXIT.
004470
004480* --------->  ROTA LA LISTA: LA POSICION 1 QUEDA FIJA, EL
004490*             ULTIMO ELEMENTO PASA A LA POSICION 2 Y LOS
004500*             DEMAS SE CORREN UN LUGAR HACIA EL FINAL.
004510 3180-ROTAR-LISTA SECTION.
004520 3180-INICIO.
004530    MOVE WKS-ROT-IX (WKS-CANT-ROT) TO WKS-ROT-AUX.
004540    PERFORM 3190-CORRER-UNO THRU 3190-CORRER-UNO-E
004550         VARYING WKS-IX-K FROM WKS-CANT-ROT BY -1
004560         UNTIL WKS-IX-K < 3.
004570    MOVE WKS-ROT-AUX TO WKS-ROT-IX (2).
004580 3180-ROTAR-LISTA-E. EXIT.
004590
004600 3190-CORRER-UNO SECTION.
004610 3190-INICIO.
004620    MOVE WKS-ROT-IX (WKS-IX-K - 1) TO WKS-ROT-IX (WKS-IX-K).
004630 3190-CORRER-UNO-E. EXIT.
004640
004650* --------->  PARA CADA PARTIDO, EN EL ORDEN EN QUE FUE
004660*             GENERADO: ELIGE VENUE, CLASIFICA EL TIPO,
004670*             ASIGNA FECHA Y NUMERO SECUENCIAL, Y AVANZA LA
004680*             FECHA CORRIENTE 2 DIAS PARA EL PROXIMO.
004690 4000-ASIGNAR-VENUE-TIPO-FECHA SECTION.
004700 4000-INICIO.
004710    MOVE WKS-GEN-FECHA-INI TO WKS-FECHA-CORRIENTE.
004720    PERFORM 4100-ASIGNAR-UN-PARTIDO
004730         THRU 4100-ASIGNAR-UN-PARTIDO-E
004740         VARYING WKS-IX-PAR FROM 1 BY 1
004750         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
004760 4000-ASIGNAR-VENUE-TIPO-FECHA-E. EXIT.
004770
004780 4100-ASIGNAR-UN-PARTIDO SECTION.
004790 4100-INICIO.
004800    MOVE WKS-IX-PAR TO WKS-PAR-NUMERO (WKS-IX-PAR).
004810    PERFORM 4120-BUSCAR-VENUES-LOCALES
004820         THRU 4120-BUSCAR-VENUES-LOCALES-E.
004830    PERFORM 4150-ELEGIR-VENUE THRU 4150-ELEGIR-VENUE-E.
004840    MOVE WKS-FECHA-CORRIENTE TO WKS-PAR-FECHA (WKS-IX-PAR).
004850    MOVE WKS-FECHA-CORRIENTE TO WKS-SD-FECHA.
004860    MOVE 2 TO WKS-SD-DIAS-SUMAR.
004870    PERFORM 9200-SUMAR-DIAS THRU 9200-SUMAR-DIAS-E.
004880    MOVE WKS-SD-FECHA TO WKS-FECHA-CORRIENTE.
004890 4100-ASIGNAR-UN-PARTIDO-E. EXIT.
004900
004910* --------->  UBICA EN LA TABLA DE EQUIPOS LOS VENUES LOCA-
004920*             LES DE TEAM1 Y TEAM2 DEL PARTIDO ACTUAL Y LOS
004930*             DEJA EN WKS-VENUE-LOCAL-1 / WKS-VENUE-LOCAL-2
004940*             PARA QUE 4150 ELIJA EL VENUE Y EL TIPO.
004950 4120-BUSCAR-VENUES-LOCALES SECTION.
004960 4120-INICIO.
004970    SET WKS-IX-EQU TO 1.
004980    SEARCH WKS-EQUIPO VARYING WKS-IX-EQU
004990       AT END
005000           CONTINUE
005010       WHEN WKS-EQU-NOMBRE (WKS-IX-EQU) =
005020           WKS-PAR-TEAM1 (WKS-IX-PAR)
005030           MOVE WKS-EQU-VENUE (WKS-IX-EQU) TO WKS-VENUE-LOCAL-1
005040    END-SEARCH.
005050    SET WKS-IX-EQU TO 1.
005060    SEARCH WKS-EQUIPO VARYING WKS-IX-EQU
005070       AT END
005080           CONTINUE
005090       WHEN WKS-EQU-NOMBRE (WKS-IX-EQU) =
005100           WKS-PAR-TEAM2 (WKS-IX-PAR)
005110           MOVE WKS-EQU-VENUE (WKS-IX-EQU) TO WKS-VENUE-LOCAL-2
005120    END-SEARCH.
005130 4120-BUSCAR-VENUES-LOCALES-E. EXIT.
005140
005150* --------->  BUSCA EN LA LISTA DE VENUES, EN ORDEN, EL
005160*             PRIMERO QUE COINCIDA CON EL VENUE LOCAL DEL
005170*             EQUIPO LOCAL O DEL VISITANTE; SI NINGUNO
005180*             COINCIDE SE USA EL PRIMER VENUE DE LA LISTA.
005190*             EL TIPO ES HOME SI COINCIDE CON EL LOCAL (SE
005200*             PRUEBA PRIMERO), AWAY SI COINCIDE CON EL
005210*             VISITANTE, NEUTRAL EN CUALQUIER OTRO CASO.
005220 4150-ELEGIR-VENUE SECTION.
005230 4150-INICIO.
005240    MOVE 'N' TO WKS-ENCONTRADO-VEN.
005250    SET WKS-IX-VEN TO 1.
005260    SEARCH WKS-VENUE VARYING WKS-IX-VEN
005270       AT END
005280           CONTINUE
005290       WHEN WKS-VEN-NOMBRE (WKS-IX-VEN) = WKS-VENUE-LOCAL-1
005300           SET WKS-VENUE-ENCONTRADO TO TRUE
005310       WHEN WKS-VEN-NOMBRE (WKS-IX-VEN) = WKS-VENUE-LOCAL-2
005320           SET WKS-VENUE-ENCONTRADO TO TRUE
005330    END-SEARCH.
005340    IF WKS-VENUE-ENCONTRADO
005350       MOVE WKS-VEN-NOMBRE (WKS-IX-VEN)
005360           TO WKS-PAR-VENUE (WKS-IX-PAR)
005370    ELSE
005380       MOVE WKS-VEN-NOMBRE (1) TO WKS-PAR-VENUE (WKS-IX-PAR)
005390    END-IF.
005400    IF WKS-PAR-VENUE (WKS-IX-PAR) = WKS-VENUE-LOCAL-1
005410       MOVE 'Home' TO WKS-PAR-TIPO (WKS-IX-PAR)
005420    ELSE
005430       IF WKS-PAR-VENUE (WKS-IX-PAR) = WKS-VENUE-LOCAL-2
005440           MOVE 'Away' TO WKS-PAR-TIPO (WKS-IX-PAR)
005450       ELSE
005460           MOVE 'Neutral' TO WKS-PAR-TIPO (WKS-IX-PAR)
005470       END-IF
005480    END-IF.
005490 4150-ELEGIR-VENUE-E. EXIT.
005500
005510* --------->  SI UNA MISMA FECHA TIENE MAS PARTIDOS QUE
005520*             WKS-GEN-MAXDIA, LOS QUE SOBRAN (A PARTIR DEL
005530*             WKS-GEN-MAXDIA-ESIMO DE CADA FECHA, YA ORDE-
005540*             NADA LA TABLA) SE CORREN AL DIA SIGUIENTE.
005550 5000-REDISTRIBUIR-MAXDIA SECTION.
005560 5000-INICIO.
005570    IF WKS-GEN-MAXDIA = ZEROS
005580       MOVE 1 TO WKS-GEN-MAXDIA
005590    END-IF.
005600    PERFORM 6000-ORDENAR-FECHA THRU 6000-ORDENAR-FECHA-E.
005610    MOVE ZEROS TO WKS-CONT-FECHA.
005620    PERFORM 5100-REVISAR-UN-PARTIDO
005630         THRU 5100-REVISAR-UN-PARTIDO-E
005640         VARYING WKS-IX-PAR FROM 1 BY 1
005650         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
005660 5000-REDISTRIBUIR-MAXDIA-E. EXIT.
005670
005680 5100-REVISAR-UN-PARTIDO SECTION.
005690 5100-INICIO.
005700    IF WKS-IX-PAR = 1
005710       MOVE 1 TO WKS-CONT-FECHA
005720       GO TO 5100-REVISAR-UN-PARTIDO-E
005730    END-IF.
005740    IF WKS-PAR-FECHA (WKS-IX-PAR) = WKS-PAR-FECHA (WKS-IX-PAR - 1)
005750       ADD 1 TO WKS-CONT-FECHA
005760    ELSE
005770       MOVE 1 TO WKS-CONT-FECHA
005780    END-IF.
005790    IF WKS-CONT-FECHA > WKS-GEN-MAXDIA
005800       MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-SD-FECHA
005810       MOVE 1 TO WKS-SD-DIAS-SUMAR
005820       PERFORM 9200-SUMAR-DIAS THRU 9200-SUMAR-DIAS-E
005830       MOVE WKS-SD-FECHA TO WKS-PAR-FECHA (WKS-IX-PAR)
005840       MOVE 1 TO WKS-CONT-FECHA
005850    END-IF.
005860 5100-REVISAR-UN-PARTIDO-E. EXIT.
005870
005880* --------->  ORDENA LA TABLA DE PARTIDOS POR FECHA ASCEN-
005890*             DENTE. INSERCION DIRECTA (ESTABLE), LA CAN-
005900*             TIDAD DE PARTIDOS ES PEQUENA PARA UN TORNEO.
005910 6000-ORDENAR-FECHA SECTION.
005920 6000-INICIO.
005930    IF WKS-CANT-PARTIDOS < 2
005940       GO TO 6000-ORDENAR-FECHA-E
005950    END-IF.
005960    PERFORM 6100-INSERTAR-UNO THRU 6100-INSERTAR-UNO-E
005970         VARYING WKS-IX-PAR FROM 2 BY 1
005980         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
005990 6000-ORDENAR-FECHA-E. EXIT.
006000
006010 6100-INSERTAR-UNO SECTION.
006020 6100-INICIO.
006030    MOVE WKS-PAR-NUMERO (WKS-IX-PAR) TO WKS-PAR-NUMERO-AUX.
006040    MOVE WKS-PAR-TEAM1 (WKS-IX-PAR) TO WKS-PAR-TEAM1-AUX.
006050    MOVE WKS-PAR-TEAM2 (WKS-IX-PAR) TO WKS-PAR-TEAM2-AUX.
006060    MOVE WKS-PAR-VENUE (WKS-IX-PAR) TO WKS-PAR-VENUE-AUX.
006070    MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-PAR-FECHA-AUX.
006080    MOVE WKS-PAR-TIPO (WKS-IX-PAR) TO WKS-PAR-TIPO-AUX.
006090    SET WKS-IX-K TO WKS-IX-PAR.
006100    PERFORM 6150-CORRER-MAYOR THRU 6150-CORRER-MAYOR-E
006110         UNTIL WKS-IX-K < 2
006120         OR WKS-PAR-FECHA (WKS-IX-K - 1) <= WKS-PAR-FECHA-AUX.
006130    IF WKS-IX-K NOT = WKS-IX-PAR
006140       MOVE WKS-PAR-NUMERO-AUX TO WKS-PAR-NUMERO (WKS-IX-K)
006150       MOVE WKS-PAR-TEAM1-AUX  TO WKS-PAR-TEAM1  (WKS-IX-K)
006160       MOVE WKS-PAR-TEAM2-AUX  TO WKS-PAR-TEAM2  (WKS-IX-K)
006170       MOVE WKS-PAR-VENUE-AUX  TO WKS-PAR-VENUE  (WKS-IX-K)
006180       MOVE WKS-PAR-FECHA-AUX  TO WKS-PAR-FECHA  (WKS-IX-K)
006190       MOVE WKS-PAR-TIPO-AUX   TO WKS-PAR-TIPO   (WKS-IX-K)
006200    END-IF.
006210 6100-INSERTAR-UNO-E. EXIT.
006220
006230 6150-CORRER-MAYOR SECTION.
006240 6150-INICIO.
006250    MOVE WKS-PAR-NUMERO (WKS-IX-K - 1)
006260        TO WKS-PAR-NUMERO (WKS-IX-K).
006270    MOVE WKS-PAR-TEAM1  (WKS-IX-K - 1)
006280        TO WKS-PAR-TEAM1  (WKS-IX-K).
006290    MOVE WKS-PAR-TEAM2  (WKS-IX-K - 1)
006300        TO WKS-PAR-TEAM2  (WKS-IX-K).
006310    MOVE WKS-PAR-VENUE  (WKS-IX-K - 1)
006320        TO WKS-PAR-VENUE  (WKS-IX-K).
006330    MOVE WKS-PAR-FECHA  (WKS-IX-K - 1)
006340        TO WKS-PAR-FECHA  (WKS-IX-K).
006350    MOVE WKS-PAR-TIPO   (WKS-IX-K - 1)
006360        TO WKS-PAR-TIPO   (WKS-IX-K).
006370    SET WKS-IX-K DOWN BY 1.
006380 6150-CORRER-MAYOR-E. EXIT.
006390
006400* --------->  GRABA EL CALENDARIO GENERADO EN WKS-TABLA-
006410*             PARTIDOS AL ARCHIVO DE SALIDA. VALIDA TEMPO-
006420*             RADA Y NOMBRE DE ARCHIVO NO EN BLANCO Y QUE
006430*             HAYA AL MENOS UN PARTIDO GENERADO. AGREGA LA
006440*             EXTENSION .CSV SI EL NOMBRE NO LA TRAE.
006450 7000-GRABAR-SCHEDULE SECTION.
006460 7000-INICIO.
006470    IF WKS-GEN-ARCHIVO = SPACES
006480       DISPLAY MSG-ARCHIVO-BLANCO
006490       GO TO 7000-GRABAR-SCHEDULE-E
006500    END-IF.
006510    IF WKS-CANT-PARTIDOS = ZEROS
006520       DISPLAY MSG-SIN-PARTIDOS
006530       GO TO 7000-GRABAR-SCHEDULE-E
006540    END-IF.
006550    PERFORM 7050-VERIFICAR-EXTENSION
006560         THRU 7050-VERIFICAR-EXTENSION-E.
006570    OPEN OUTPUT CALENDARIO.
006580    MOVE 'Match Number,Team 1,Team 2,Venue,Date,Match Type'
006590       TO CALENDARIO-LINEA.
006600    WRITE CALENDARIO-LINEA.
006610    PERFORM 7100-GRABAR-UN-PARTIDO
006620         THRU 7100-GRABAR-UN-PARTIDO-E
006630         VARYING WKS-IX-PAR FROM 1 BY 1
006640         UNTIL WKS-IX-PAR > WKS-CANT-PARTIDOS.
006650    CLOSE CALENDARIO.
006660 7000-GRABAR-SCHEDULE-E. EXIT.
006670
006680* --------->  UBICA EL ULTIMO CARACTER NO BLANCO DEL NOM-
006690*             BRE (WKS-IX-K) RECORRIENDO DE DERECHA A IZ-
006700*             QUIERDA, Y SI NO TERMINA EN '.CSV' SE LA
006710*             AGREGA A CONTINUACION CUANDO ENTRA EN 12.
006720 7050-VERIFICAR-EXTENSION SECTION.
006730 7050-INICIO.
006740    IF WKS-GEN-ARCHIVO (9:4) = '.CSV'
006750       GO TO 7050-VERIFICAR-EXTENSION-E
006760    END-IF.
006770    SET WKS-IX-K TO 12.
006780    PERFORM 7060-BUSCAR-FIN-NOMBRE
006790         THRU 7060-BUSCAR-FIN-NOMBRE-E
006800         UNTIL WKS-IX-K < 1
006810         OR WKS-GEN-ARCHIVO (WKS-IX-K:1) NOT = SPACE.
006820    IF WKS-IX-K > 8
006830       SET WKS-IX-K TO 8
006840    END-IF.
006850    MOVE '.CSV' TO WKS-GEN-ARCHIVO (WKS-IX-K + 1:4).
006860 7050-VERIFICAR-EXTENSION-E. EXIT.
006870
006880 7060-BUSCAR-FIN-NOMBRE SECTION.
006890 7060-INICIO.
006900    SET WKS-IX-K DOWN BY 1.
006910 7060-BUSCAR-FIN-NOMBRE-E. EXIT.
006920
006930* --------->  ESCRIBE UNA LINEA DE DETALLE DEL CALENDARIO,
006940*             FORMATO CSV, FECHA AAAA-MM-DD. EQUIPO1/EQUIPO2/
006950*             VENUE SE GRABAN POR LONGITUD UTIL (7070), NO
006960*             POR DELIMITED BY SPACE, PORQUE LLEVAN ESPACIOS
006970*             INTERNOS ("MUMBAI INDIANS", "WANKHEDE STADIUM").
006980 7100-GRABAR-UN-PARTIDO SECTION.
006990 7100-INICIO.
007000    MOVE WKS-PAR-FECHA (WKS-IX-PAR) TO WKS-SD-FECHA.
007010    MOVE WKS-PAR-TEAM1 (WKS-IX-PAR) TO WKS-CAMPO-MEDIR.
007020    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
007030    MOVE WKS-LON-CAMPO TO WKS-LON-TEAM1.
007040    MOVE WKS-PAR-TEAM2 (WKS-IX-PAR) TO WKS-CAMPO-MEDIR.
007050    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
007060    MOVE WKS-LON-CAMPO TO WKS-LON-TEAM2.
007070    MOVE WKS-PAR-VENUE (WKS-IX-PAR) TO WKS-CAMPO-MEDIR.
007080    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
007090    MOVE WKS-LON-CAMPO TO WKS-LON-VENUE.
007100    STRING WKS-PAR-NUMERO (WKS-IX-PAR) DELIMITED BY SIZE
007110       ',' DELIMITED BY SIZE
007120       WKS-PAR-TEAM1 (WKS-IX-PAR) (1:WKS-LON-TEAM1)
007130            DELIMITED BY SIZE
007140       ',' DELIMITED BY SIZE
007150       WKS-PAR-TEAM2 (WKS-IX-PAR) (1:WKS-LON-TEAM2)
007160            DELIMITED BY SIZE
007170       ',' DELIMITED BY SIZE
007180       WKS-PAR-VENUE (WKS-IX-PAR) (1:WKS-LON-VENUE)
007190            DELIMITED BY SIZE
007200       ',' DELIMITED BY SIZE
007210       WKS-SD-ANO DELIMITED BY SIZE
007220       '-' DELIMITED BY SIZE
007230       WKS-SD-MES DELIMITED BY SIZE
007240       '-' DELIMITED BY SIZE
007250       WKS-SD-DIA DELIMITED BY SIZE
007260       ',' DELIMITED BY SIZE
007270       WKS-PAR-TIPO (WKS-IX-PAR) DELIMITED BY SPACE
007280       INTO CALENDARIO-LINEA.
007290    WRITE CALENDARIO-LINEA.
007300 7100-GRABAR-UN-PARTIDO-E. EXIT.
007310
007320* --------->  MIDE LA LONGITUD UTIL (SIN BLANCOS A LA DERECHA)
007330*             DE WKS-CAMPO-MEDIR, RECORRIENDO DE DERECHA A IZ-
007340*             QUIERDA COMO 7050/7060. NECESARIO PORQUE LOS NOM-
007350*             BRES DE EQUIPO Y VENUE LLEVAN ESPACIOS INTERNOS
007360*             Y DELIMITED BY SPACE CORTA EN EL PRIMERO DE ELLOS
007370*             (TICKET EEDR-62140).
007380 7070-MEDIR-CAMPO SECTION.
007390 7070-INICIO.
007400    SET WKS-LON-CAMPO TO 30.
007410    PERFORM 7080-CORRER-BLANCO
007420         THRU 7080-CORRER-BLANCO-E
007430         UNTIL WKS-LON-CAMPO < 1
007440         OR WKS-CAMPO-MEDIR (WKS-LON-CAMPO:1) NOT = SPACE.
007450 7070-MEDIR-CAMPO-E. EXIT.
007460
007470 7080-CORRER-BLANCO SECTION.
007480 7080-INICIO.
007490    SET WKS-LON-CAMPO DOWN BY 1.
007500 7080-CORRER-BLANCO-E. EXIT.
007510
007520* --------->  DETERMINA SI WKS-SD-ANO ES BISIESTO (REGLA
007530*             GREGORIANA). NO USA FUNCIONES INTRINSECAS,
007540*             SOLO DIVIDE CON RESTO, AL ESTILO TRADICIONAL
007550*             DE ESTE TALLER.
007560 9260-ES-BISIESTO SECTION.
007570 9260-INICIO.
007580    MOVE 'N' TO WKS-SD-BISIESTO.
007590    DIVIDE WKS-SD-ANO BY 4 GIVING WKS-SD-CONTADOR
007600       REMAINDER WKS-SD-RESTO-4.
007610    DIVIDE WKS-SD-ANO BY 100 GIVING WKS-SD-CONTADOR
007620       REMAINDER WKS-SD-RESTO-100.
007630    DIVIDE WKS-SD-ANO BY 400 GIVING WKS-SD-CONTADOR
007640       REMAINDER WKS-SD-RESTO-400.
007650    IF WKS-SD-RESTO-400 = ZEROS
007660       MOVE 'S' TO WKS-SD-BISIESTO
007670    ELSE
007680       IF WKS-SD-RESTO-4 = ZEROS AND WKS-SD-RESTO-100 NOT = ZEROS
007690          MOVE 'S' TO WKS-SD-BISIESTO
007700       END-IF
007710    END-IF.
007720 9260-ES-BISIESTO-E. EXIT.
007730
007740* --------->  SUMA WKS-SD-DIAS-SUMAR DIAS A WKS-SD-FECHA,
007750*             DIA POR DIA, AJUSTANDO MES Y ANO CUANDO SE
007760*             PASA DEL ULTIMO DIA DEL MES. TOMA LA CANTI-
007770*             DAD DE DIAS DEL MES DE TABLA-MESES, CON EL
007780*             AJUSTE DE FEBRERO SI EL ANO ES BISIESTO.
007790 9200-SUMAR-DIAS SECTION.
007800 9200-INICIO.
007810    PERFORM 9210-SUMAR-UN-DIA THRU 9210-SUMAR-UN-DIA-E
007820         VARYING WKS-SD-CONTADOR FROM 1 BY 1
007830         UNTIL WKS-SD-CONTADOR > WKS-SD-DIAS-SUMAR.
007840 9200-SUMAR-DIAS-E. EXIT.
007850
007860 9210-SUMAR-UN-DIA SECTION.
007870 9210-INICIO.
007880    PERFORM 9260-ES-BISIESTO THRU 9260-ES-BISIESTO-E.
007890    MOVE DIAS-EN-MES (WKS-SD-MES) TO WKS-SD-DIAS-MES.
007900    IF WKS-SD-MES = 2 AND WKS-SD-ES-BISIESTO
007910       MOVE 29 TO WKS-SD-DIAS-MES
007920    END-IF.
007930    IF WKS-SD-DIA < WKS-SD-DIAS-MES
007940       ADD 1 TO WKS-SD-DIA
007950    ELSE
007960       MOVE 1 TO WKS-SD-DIA
007970       IF WKS-SD-MES < 12
007980          ADD 1 TO WKS-SD-MES
007990       ELSE
008000          MOVE 1 TO WKS-SD-MES
008010          ADD 1 TO WKS-SD-ANO
008020       END-IF
008030    END-IF.
008040 9210-SUMAR-UN-DIA-E. EXIT.
008050
008060* --------->  24/11/2024 PEDR 228931 - RECORTA BLANCOS A IZ-
008070*             QUIERDA Y DERECHA DE WKS-TRM-ENTRA (UN CAMPO
008080*             PARTIDO POR '|' EN 1150), DEJANDO EL RESULTADO
008090*             JUSTIFICADO A LA IZQUIERDA EN WKS-TRM-SALE, SEGUN
008100*             NORMA DEL MAESTRO VARIABLE DE EQUIPOS (TICKET
008110*             EEDR-62140).
008120 9300-RECORTAR-CAMPO SECTION.
008130 9300-INICIO.
008140    MOVE SPACES TO WKS-TRM-SALE.
008150    SET WKS-TRM-INI TO 1.
008160    PERFORM 9310-CORRER-INICIO
008170         THRU 9310-CORRER-INICIO-E
008180         UNTIL WKS-TRM-INI > 30
008190         OR WKS-TRM-ENTRA (WKS-TRM-INI:1) NOT = SPACE.
008200    IF WKS-TRM-INI > 30
008210       GO TO 9300-RECORTAR-CAMPO-E
008220    END-IF.
008230    SET WKS-TRM-FIN TO 30.
008240    PERFORM 9320-CORRER-FIN
008250         THRU 9320-CORRER-FIN-E
008260         UNTIL WKS-TRM-FIN < WKS-TRM-INI
008270         OR WKS-TRM-ENTRA (WKS-TRM-FIN:1) NOT = SPACE.
008280    COMPUTE WKS-TRM-LON = WKS-TRM-FIN - WKS-TRM-INI + 1.
008290    MOVE WKS-TRM-ENTRA (WKS-TRM-INI:WKS-TRM-LON) TO WKS-TRM-SALE.
008300 9300-RECORTAR-CAMPO-E. EXIT.
008310
008320 9310-CORRER-INICIO SECTION.
008330 9310-INICIO.
008340    SET WKS-TRM-INI UP BY 1.
008350 9310-CORRER-INICIO-E. EXIT.
008360
008370 9320-CORRER-FIN SECTION.
008380 9320-INICIO.
008390    SET WKS-TRM-FIN DOWN BY 1.
008400 9320-CORRER-FIN-E. EXIT.
008410
