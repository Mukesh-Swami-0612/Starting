000010*----------------------------------------------------------------
000020* FECHA       : 15/03/1987
000030* PROGRAMADOR : JORGE ALBERTO SOLIS (JAS)
000040* INSTALACION : DEPTO. DE SISTEMAS - LIGAS Y TORNEOS
000050* APLICACION  : LIGA DE CRICKET
000060* PROGRAMA    : SCHTEAMM
000070* TIPO        : BATCH
000080* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE EQUIPOS DE LA
000090*             : LIGA. CARGA LA TABLA FIJA DE LOS 10 EQUIPOS
000100*             : INICIALES, PERMITE CARGAR, GRABAR, LISTAR,
000110*             : DAR DE ALTA Y DAR DE BAJA EQUIPOS DEL ARCHIVO
000120*             : MAESTRO SEGUN LA ACCION RECIBIDA EN SYSIN.
000130* ARCHIVOS    : EQUIPOS=A/S, LISTADO=S
000140* ACCION (ES) : C=CARGAR,G=GRABAR,L=LISTAR,A=ALTA,B=BAJA
000150* PROGRAMA(S) : NO APLICA
000160* INSTALADO   : 02/06/1987
000170* BPM/RATIONAL: 031147
000180* NOMBRE      : MANTENIMIENTO MAESTRO DE EQUIPOS
000190*----------------------------------------------------------------
000200* REGISTRO DE CAMBIOS
000210* 15/03/1987 JAS 031147  VERSION ORIGINAL DEL PROGRAMA.
000220* 02/06/1987 JAS 031147  SE AGREGA ACCION B PARA BAJA DE
000230*                        EQUIPOS SOLICITADA POR COMITE.
000240* 19/11/1991 RMC 034209  SE AGREGA VALIDACION DE NOMBRE EN
000250*                        BLANCO EN ALTA Y BAJA DE EQUIPOS.
000260* 07/08/1994 RMC 036650  CORRIGE COMPARACION DE NOMBRES PARA
000270*                        QUE SEA INSENSIBLE A MAYUSCULAS.
000280* 14/01/1999 EGM 041102  AJUSTE DE SIGLO EN FECHA DE CORRIDA
000290*                        (Y2K). NO AFECTA CAMPOS DE ARCHIVO.
000300* 09/10/2002 EGM 044987  SE AGREGA CONTEO DE EQUIPOS AL PIE
000310*                        DEL LISTADO.
000320* 23/05/2006 LHV 048220  ESTANDARIZA MENSAJES DE ERROR AL
000330*                        FORMATO DEL DEPARTAMENTO.
000340* 11/02/2011 LHV 052341  SE AGREGA ACCION C PARA CARGAR
000350*                        EQUIPOS ADICIONALES DESDE ARCHIVO.
000360* 28/07/2015 DPR 057902  VALIDA EQUIPOS DUPLICADOS EN LA
000370*                        CARGA (TICKET EEDR-57902).
000380* 04/03/2020 DPR 061455  RUTINA COMUN DE MAYUSCULAS PARA
000390*                        BUSQUEDA/ALTA/BAJA DE EQUIPOS.
000400* 17/09/2023 PEDR 228866 REVISION GENERAL PARA TEMPORADA
000410*                        2024 DE LA LIGA (BPM 228866).
000420* 02/11/2024 PEDR 228914 CORRIGE BUSQUEDA INSENSIBLE A MAYUS-
000430*                        CULAS: SOLO SE CONVERTIA EL ARGUMENTO
000440*                        DE BUSQUEDA, NO CADA NOMBRE DE LA
000450*                        TABLA (TICKET EEDR-62118). SE AGREGAN
000460*                        9050/9060 PARA LA COMPARACION.
000470* 24/11/2024 PEDR 228931 PASA EL MAESTRO DE EQUIPOS A FORMATO
000480*                        VARIABLE CON '|' COMO SEPARADOR (ANTES
000490*                        ERA REGISTRO FIJO, TICKET EEDR-62140).
000500*                        LA CARGA (2050/2100/2150) PARTE POR
000510*                        '|' Y DESCARTA RENGLONES CON MENOS DE
000520*                        4 CAMPOS; LA GRABACION (3050) USA LON-
000530*                        GITUD UTIL (7070) PARA NO COMPRIMIR
000540*                        NOMBRES CON ESPACIOS INTERNOS.
000550* 26/11/2024 PEDR 228944 SE QUITA EL PIE "TOTAL EQUIPOS: n" DEL
000560*                        LISTADO (4000): EL FORMATO PEDIDO ES
000570*                        SOLO TITULO MAS DETALLE, SIN PIE (TICKET
000580*                        EEDR-62161). SE DA DE BAJA WKS-PIE-LIS-
000590*                        TADO POR NO USARSE MAS.
000600*----------------------------------------------------------------
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID.     SCHTEAMM.
000630 AUTHOR.         JORGE ALBERTO SOLIS.
000640 INSTALLATION.   DEPTO. DE SISTEMAS - LIGAS Y TORNEOS.
000650 DATE-WRITTEN.   15/03/1987.
000660 DATE-COMPILED.
000670 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710    C01 IS TOP-OF-FORM
000720    CLASS MAYUSCULAS IS 'A' THRU 'Z'
000730    CLASS MINUSCULAS IS 'a' THRU 'z'.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760    SELECT EQUIPOS   ASSIGN TO EQUIPOS
000770             ORGANIZATION IS LINE SEQUENTIAL
000780             FILE STATUS  IS FS-EQUIPOS.
000790    SELECT LISTADO   ASSIGN TO LISTADO
000800             ORGANIZATION IS LINE SEQUENTIAL
000810             FILE STATUS  IS FS-LISTADO.
000820 DATA DIVISION.
000830 FILE SECTION.
000840* MAESTRO DE EQUIPOS, UN REGISTRO POR EQUIPO (VER TEAMREC)
000850 FD  EQUIPOS
000860      LABEL RECORD IS STANDARD.
000870    COPY TEAMREC.
000880* LISTADO IMPRESO DE EQUIPOS DE LA LIGA
000890 FD  LISTADO
000900      LABEL RECORD IS OMITTED.
000910 01  LISTADO-LINEA              PIC X(80).
000920 WORKING-STORAGE SECTION.
000930* --------->  TABLA FIJA DE LOS 10 EQUIPOS INICIALES
000940 COPY IPLDFLT.
000950
000960* --------->  INDICADORES Y FILE STATUS
000970 01  WKS-INDICADORES.
000980    05  WKS-FIN-EQUIPOS        PIC X(01) VALUE 'N'.
000990         88  WKS-NO-HAY-MAS-EQUIPOS      VALUE 'S'.
001000 01  FS-EQUIPOS                 PIC X(02) VALUE ZEROS.
001010         88  FS-EQUIPOS-OK               VALUE '00'.
001020         88  FS-EQUIPOS-EOF              VALUE '10'.
001030 01  FS-LISTADO                 PIC X(02) VALUE ZEROS.
001040
001050* --------->  TABLA DE TRABAJO DE EQUIPOS (PRIMERO LOS 10
001060*             FIJOS, LUEGO LOS CARGADOS O AGREGADOS)
001070 01  WKS-TABLA-EQUIPOS.
001080    05  WKS-EQUIPO OCCURS 30 TIMES
001090         INDEXED BY WKS-IX-EQU.
001100       10  WKS-EQU-NOMBRE          PIC X(30).
001110       10  WKS-EQU-CIUDAD          PIC X(20).
001120       10  WKS-EQU-CAPITAN         PIC X(25).
001130       10  WKS-EQU-VENUE           PIC X(30).
001140* --------->  CONTADORES E INDICES ESCALARES (77, SIN GRUPO)
001150 77  WKS-CANT-EQUIPOS           PIC 9(04) COMP VALUE ZEROS.
001160 77  WKS-IX-BUSCA               PIC 9(04) COMP VALUE ZEROS.
001170 77  WKS-IX-AUX                 PIC 9(04) COMP VALUE ZEROS.
001180 77  WKS-LINEA-NO               PIC 9(04) COMP VALUE ZEROS.
001190 77  WKS-IX-ENCONTRADO          PIC 9(04) COMP VALUE ZEROS.
001200
001210* --------->  PARAMETRO DE ENTRADA (ACCION + DATOS) LEIDO
001220*             DE SYSIN EN UN SOLO REGISTRO
001230 01  WKS-PARM-ENTRADA.
001240    05  WKS-ACCION              PIC X(01).
001250         88  WKS-ACCION-CARGAR            VALUE 'C'.
001260         88  WKS-ACCION-GRABAR            VALUE 'G'.
001270         88  WKS-ACCION-LISTAR            VALUE 'L'.
001280         88  WKS-ACCION-ALTA              VALUE 'A'.
001290         88  WKS-ACCION-BAJA              VALUE 'B'.
001300    05  FILLER                  PIC X(01).
001310    05  WKS-PARM-DATOS          PIC X(105).
001320 01  WKS-PARM-ALTA REDEFINES WKS-PARM-DATOS.
001330    05  WKS-ALTA-NOMBRE         PIC X(30).
001340    05  WKS-ALTA-CIUDAD         PIC X(20).
001350    05  WKS-ALTA-CAPITAN        PIC X(25).
001360    05  WKS-ALTA-VENUE          PIC X(30).
001370 01  WKS-PARM-BUSQUEDA REDEFINES WKS-PARM-DATOS.
001380    05  WKS-BUSCA-NOMBRE        PIC X(30).
001390    05  FILLER                  PIC X(75).
001400
001410* --------->  FECHA DE CORRIDA, PARA EL PIE DEL LISTADO
001420 01  WKS-FECHA-HOY               PIC 9(06) VALUE ZEROS.
001430 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001440    05  WKS-HOY-AA              PIC 9(02).
001450    05  WKS-HOY-MM              PIC 9(02).
001460    05  WKS-HOY-DD              PIC 9(02).
001470
001480* --------->  CAMPOS DE TRABAJO PARA COMPARAR SIN CASE. EL
001490*             ARGUMENTO DE BUSQUEDA QUEDA EN MAYUSCULAS EN
001500*             WKS-COMPARA-ARG; CADA NOMBRE DE LA TABLA SE
001510*             PASA POR 9000 UNO A UNO DESDE 9060 ANTES DE
001520*             COMPARAR (VER 9050/9060 MAS ABAJO).
001530 77  WKS-COMPARA-1               PIC X(30) VALUE SPACES.
001540 77  WKS-COMPARA-2               PIC X(30) VALUE SPACES.
001550 77  WKS-COMPARA-ARG             PIC X(30) VALUE SPACES.
001560 77  WKS-ENCONTRADO              PIC X(01) VALUE 'N'.
001570         88  WKS-SI-ENCONTRADO            VALUE 'S'.
001580
001590* --------->  CAMPOS PARA PARTIR UN RENGLON DEL MAESTRO DE
001600*             EQUIPOS POR '|' AL CARGAR (2100/2150), RECORTAR
001610*             BLANCOS DE CADA CAMPO PARTIDO (9300/9310/9320) Y
001620*             MEDIR LA LONGITUD UTIL AL GRABAR (7070/7080)
001630 01  WKS-TEQ-CAMPOS.
001640    05  WKS-TEQ-F1              PIC X(30).
001650    05  WKS-TEQ-F2              PIC X(20).
001660    05  WKS-TEQ-F3              PIC X(25).
001670    05  WKS-TEQ-F4              PIC X(30).
001680    05  FILLER                  PIC X(27).
001690 77  WKS-TEQ-CANT-CAMPOS         PIC 9(04) COMP VALUE ZEROS.
001700 77  WKS-TRM-ENTRA               PIC X(30) VALUE SPACES.
001710 77  WKS-TRM-SALE                PIC X(30) VALUE SPACES.
001720 77  WKS-TRM-INI                 PIC 9(04) COMP VALUE ZEROS.
001730 77  WKS-TRM-FIN                 PIC 9(04) COMP VALUE ZEROS.
001740 77  WKS-TRM-LON                 PIC 9(04) COMP VALUE ZEROS.
001750 77  WKS-CAMPO-MEDIR             PIC X(30) VALUE SPACES.
001760 77  WKS-LON-CAMPO               PIC 9(04) COMP VALUE ZEROS.
001770 77  WKS-LON-NOM                 PIC 9(04) COMP VALUE ZEROS.
001780 77  WKS-LON-CIU                 PIC 9(04) COMP VALUE ZEROS.
001790 77  WKS-LON-CAP                 PIC 9(04) COMP VALUE ZEROS.
001800 77  WKS-LON-VEN                 PIC 9(04) COMP VALUE ZEROS.
001810
001820* --------->  LINEAS DEL LISTADO DE EQUIPOS
001830 01  WKS-TITULO-LISTADO.
001840    05  FILLER                  PIC X(80)
001850             VALUE '=== IPL Teams ==='.
001860 01  WKS-DETALLE-LISTADO.
001870    05  WKS-DET-NUM             PIC Z9.
001880    05  FILLER                  PIC X(02) VALUE '. '.
001890    05  WKS-DET-NOMBRE          PIC X(30).
001900    05  FILLER                  PIC X(02) VALUE ' ('.
001910    05  WKS-DET-CIUDAD          PIC X(20).
001920    05  FILLER                  PIC X(13) VALUE ') - Captain: '.
001930    05  WKS-DET-CAPITAN         PIC X(25).
001940    05  FILLER                  PIC X(08) VALUE ', Home: '.
001950    05  WKS-DET-VENUE           PIC X(30).
001960
001970* --------->  MENSAJES DE ERROR ESTANDAR DEL DEPARTAMENTO
001980 01  WKS-MENSAJES.
001990    05  MSG-NOMBRE-BLANCO       PIC X(50) VALUE
002000             'NOMBRE DE EQUIPO EN BLANCO, SE RECHAZA LA ACCION'.
002010    05  MSG-YA-EXISTE           PIC X(50) VALUE
002020             'EL EQUIPO YA EXISTE, SE RECHAZA LA ACCION'.
002030    05  MSG-NO-EXISTE           PIC X(50) VALUE
002040             'EL EQUIPO NO EXISTE, SE RECHAZA LA ACCION'.
002050    05  MSG-TABLA-LLENA         PIC X(50) VALUE
002060             'TABLA DE EQUIPOS LLENA, NO SE PUEDE AGREGAR'.
002070 PROCEDURE DIVISION.
002080
002090* --------->  CONTROL PRINCIPAL DEL PROGRAMA. LEE LA ACCION
002100*             DESDE SYSIN Y LA DESPACHA A LA RUTINA QUE LA
002110*             ATIENDE. UNA SOLA ACCION POR CORRIDA.
002120 000-PRINCIPAL SECTION.
002130 000-INICIO.
002140    ACCEPT WKS-FECHA-HOY FROM DATE.
002150    ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
002160    PERFORM 1000-INICIALIZAR-DEFAULT
002170         THRU 1000-INICIALIZAR-DEFAULT-E.
002180    EVALUATE TRUE
002190         WHEN WKS-ACCION-CARGAR
002200             PERFORM 2000-CARGAR-EQUIPOS
002210                 THRU 2000-CARGAR-EQUIPOS-E
002220         WHEN WKS-ACCION-GRABAR
002230             PERFORM 3000-GRABAR-EQUIPOS
002240                 THRU 3000-GRABAR-EQUIPOS-E
002250         WHEN WKS-ACCION-LISTAR
002260             PERFORM 4000-LISTADO-EQUIPOS
002270                 THRU 4000-LISTADO-EQUIPOS-E
002280         WHEN WKS-ACCION-ALTA
002290             PERFORM 5000-AGREGAR-EQUIPO
002300                 THRU 5000-AGREGAR-EQUIPO-E
002310         WHEN WKS-ACCION-BAJA
002320             PERFORM 6000-BAJA-EQUIPO
002330                 THRU 6000-BAJA-EQUIPO-E
002340         WHEN OTHER
002350             DISPLAY 'SCHTEAMM: ACCION INVALIDA EN SYSIN'
002360         END-EVALUATE.
002370    STOP RUN.
002380 000-PRINCIPAL-E. EXIT.
002390
002400* --------->  CARGA LA TABLA DE TRABAJO CON LOS 10 EQUIPOS
002410*             FIJOS DE LA LIGA (TABLA IPLDFLT). SIEMPRE SE
002420*             EJECUTA AL INICIO, CUALQUIERA SEA LA ACCION.
002430 1000-INICIALIZAR-DEFAULT SECTION.
002440 1000-INICIO.
002450    SET WKS-IX-EQU TO 1.
002460    PERFORM 1050-CARGAR-UN-DEFAULT
002470         THRU 1050-CARGAR-UN-DEFAULT-E
002480         VARYING IPL-IX FROM 1 BY 1 UNTIL IPL-IX > 10.
002490    MOVE 10 TO WKS-CANT-EQUIPOS.
002500 1000-INICIALIZAR-DEFAULT-E. EXIT.
002510
002520 1050-CARGAR-UN-DEFAULT SECTION.
002530 1050-INICIO.
002540    MOVE IPL-DEF-NAME (IPL-IX) TO WKS-EQU-NOMBRE (WKS-IX-EQU).
002550    MOVE IPL-DEF-CITY (IPL-IX) TO WKS-EQU-CIUDAD (WKS-IX-EQU).
002560    MOVE IPL-DEF-CAPTAIN (IPL-IX)
002570         TO WKS-EQU-CAPITAN (WKS-IX-EQU).
002580    MOVE IPL-DEF-VENUE (IPL-IX) TO WKS-EQU-VENUE (WKS-IX-EQU).
002590    SET WKS-IX-EQU UP BY 1.
002600 1050-CARGAR-UN-DEFAULT-E. EXIT.
002610
002620* --------->  ABRE EL MAESTRO DE EQUIPOS Y AGREGA A LA TABLA
002630*             DE TRABAJO TODO REGISTRO QUE NO ESTE YA EN LOS
002640*             10 FIJOS (POR NOMBRE, SIN DISTINGUIR MAYUS/
002650*             MINUSCULAS). EQUIVALE A UN 'MERGE' CON EL
002660*             MAESTRO EXISTENTE EN DISCO.
002670 2000-CARGAR-EQUIPOS SECTION.
002680 2000-INICIO.
002690    OPEN INPUT EQUIPOS.
002700    IF NOT FS-EQUIPOS-OK
002710       DISPLAY 'SCHTEAMM: NO SE PUDO ABRIR EQUIPOS, FS='
002720           FS-EQUIPOS
002730       GO TO 2000-CARGAR-EQUIPOS-E
002740    END-IF.
002750    PERFORM 2100-LEER-EQUIPOS THRU 2100-LEER-EQUIPOS-E.
002760    PERFORM 2050-PROCESA-EQUIPO THRU 2050-PROCESA-EQUIPO-E
002770         UNTIL WKS-NO-HAY-MAS-EQUIPOS.
002780    CLOSE EQUIPOS.
002790 2000-CARGAR-EQUIPOS-E. EXIT.
002800
002810* --------->  02/11/2024 PEDR 228914, RENUMERADO 24/11/2024 -
002820*             PARTE EL RENGLON LEIDO POR '|' (2100). SI NO HAY
002830*             AL MENOS 4 CAMPOS EL RENGLON SE DESCARTA, SEGUN
002840*             NORMA DEL MAESTRO VARIABLE (TICKET EEDR-62140).
002850 2050-PROCESA-EQUIPO SECTION.
002860 2050-INICIO.
002870    MOVE SPACES TO WKS-TEQ-CAMPOS.
002880    MOVE ZEROS TO WKS-TEQ-CANT-CAMPOS.
002890    UNSTRING TEAM-RECORD DELIMITED BY '|'
002900         INTO WKS-TEQ-F1 WKS-TEQ-F2 WKS-TEQ-F3 WKS-TEQ-F4
002910         TALLYING IN WKS-TEQ-CANT-CAMPOS.
002920    IF WKS-TEQ-CANT-CAMPOS NOT < 4
002930       PERFORM 2150-CARGAR-UN-EQUIPO
002940            THRU 2150-CARGAR-UN-EQUIPO-E
002950    END-IF.
002960    PERFORM 2100-LEER-EQUIPOS THRU 2100-LEER-EQUIPOS-E.
002970 2050-PROCESA-EQUIPO-E. EXIT.
002980
002990* --------->  RECORTA LOS 4 CAMPOS PARTIDOS POR 2050 (9300) Y
003000*             AGREGA EL EQUIPO A LA TABLA DE TRABAJO SI NO
003010*             ESTA YA (9050), SIN DISTINGUIR MAYUS/MINUSCULAS.
003020 2150-CARGAR-UN-EQUIPO SECTION.
003030 2150-INICIO.
003040    MOVE WKS-TEQ-F1 TO WKS-TRM-ENTRA.
003050    PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E.
003060    MOVE WKS-TRM-SALE TO WKS-COMPARA-1.
003070    PERFORM 9000-COMPARAR-MAYUSCULAS
003080         THRU 9000-COMPARAR-MAYUSCULAS-E.
003090    PERFORM 9050-BUSCAR-EQUIPO THRU 9050-BUSCAR-EQUIPO-E.
003100    IF WKS-SI-ENCONTRADO
003110       GO TO 2150-CARGAR-UN-EQUIPO-E
003120    END-IF.
003130    IF WKS-CANT-EQUIPOS NOT < 30
003140       DISPLAY MSG-TABLA-LLENA
003150       GO TO 2150-CARGAR-UN-EQUIPO-E
003160    END-IF.
003170    ADD 1 TO WKS-CANT-EQUIPOS.
003180    SET WKS-IX-EQU TO WKS-CANT-EQUIPOS.
003190    MOVE WKS-TRM-SALE TO WKS-EQU-NOMBRE (WKS-IX-EQU).
003200    MOVE WKS-TEQ-F2 TO WKS-TRM-ENTRA.
003210    PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E.
003220    MOVE WKS-TRM-SALE TO WKS-EQU-CIUDAD (WKS-IX-EQU).
003230    MOVE WKS-TEQ-F3 TO WKS-TRM-ENTRA.
003240    PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E.
003250    MOVE WKS-TRM-SALE TO WKS-EQU-CAPITAN (WKS-IX-EQU).
003260    MOVE WKS-TEQ-F4 TO WKS-TRM-ENTRA.
003270    PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E.
003280    MOVE WKS-TRM-SALE TO WKS-EQU-VENUE (WKS-IX-EQU).
003290 2150-CARGAR-UN-EQUIPO-E. EXIT.
003300
003310* --------->  LEE UN RENGLON DEL MAESTRO DE EQUIPOS. UN RENGLON
003320*             EN BLANCO TERMINA LA CARGA IGUAL QUE EL FIN DE
003330*             ARCHIVO (NORMA DEL MAESTRO VARIABLE, EEDR-62140).
003340 2100-LEER-EQUIPOS SECTION.
003350 2100-INICIO.
003360    READ EQUIPOS
003370       AT END SET WKS-NO-HAY-MAS-EQUIPOS TO TRUE
003380    END-READ.
003390    IF NOT WKS-NO-HAY-MAS-EQUIPOS AND TEAM-RECORD = SPACES
003400       SET WKS-NO-HAY-MAS-EQUIPOS TO TRUE
003410    END-IF.
003420 2100-LEER-EQUIPOS-E. EXIT.
003430
003440* --------->  GRABA EL CONTENIDO COMPLETO DE LA TABLA DE
003450*             TRABAJO EN EL MAESTRO DE EQUIPOS, REEMPLAZANDO
003460*             CUALQUIER CONTENIDO ANTERIOR DEL ARCHIVO.
003470 3000-GRABAR-EQUIPOS SECTION.
003480 3000-INICIO.
003490    OPEN OUTPUT EQUIPOS.
003500    IF NOT FS-EQUIPOS-OK
003510       DISPLAY 'SCHTEAMM: NO SE PUDO CREAR EQUIPOS, FS='
003520           FS-EQUIPOS
003530       GO TO 3000-GRABAR-EQUIPOS-E
003540    END-IF.
003550    SET WKS-IX-EQU TO 1.
003560    PERFORM 3050-GRABAR-UNO THRU 3050-GRABAR-UNO-E
003570         UNTIL WKS-IX-EQU > WKS-CANT-EQUIPOS.
003580    CLOSE EQUIPOS.
003590 3000-GRABAR-EQUIPOS-E. EXIT.
003600
003610* --------->  24/11/2024 PEDR 228931 - GRABA EL RENGLON DEL
003620*             EQUIPO SEPARADO POR '|', USANDO LA LONGITUD UTIL
003630*             DE CADA CAMPO (7070) PARA NO RECORTAR NOMBRES
003640*             CON ESPACIOS INTERNOS (TICKET EEDR-62140).
003650 3050-GRABAR-UNO SECTION.
003660 3050-INICIO.
003670    MOVE WKS-EQU-NOMBRE (WKS-IX-EQU) TO WKS-CAMPO-MEDIR.
003680    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
003690    MOVE WKS-LON-CAMPO TO WKS-LON-NOM.
003700    MOVE WKS-EQU-CIUDAD (WKS-IX-EQU) TO WKS-CAMPO-MEDIR.
003710    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
003720    MOVE WKS-LON-CAMPO TO WKS-LON-CIU.
003730    MOVE WKS-EQU-CAPITAN (WKS-IX-EQU) TO WKS-CAMPO-MEDIR.
003740    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
003750    MOVE WKS-LON-CAMPO TO WKS-LON-CAP.
003760    MOVE WKS-EQU-VENUE (WKS-IX-EQU) TO WKS-CAMPO-MEDIR.
003770    PERFORM 7070-MEDIR-CAMPO THRU 7070-MEDIR-CAMPO-E.
003780    MOVE WKS-LON-CAMPO TO WKS-LON-VEN.
003790    MOVE SPACES TO TEAM-RECORD.
003800    STRING WKS-EQU-NOMBRE (WKS-IX-EQU) (1:WKS-LON-NOM)
003810             DELIMITED BY SIZE
003820          '|' DELIMITED BY SIZE
003830          WKS-EQU-CIUDAD (WKS-IX-EQU) (1:WKS-LON-CIU)
003840             DELIMITED BY SIZE
003850          '|' DELIMITED BY SIZE
003860          WKS-EQU-CAPITAN (WKS-IX-EQU) (1:WKS-LON-CAP)
003870             DELIMITED BY SIZE
003880          '|' DELIMITED BY SIZE
003890          WKS-EQU-VENUE (WKS-IX-EQU) (1:WKS-LON-VEN)
003900             DELIMITED BY SIZE
003910       INTO TEAM-RECORD.
003920    WRITE TEAM-RECORD.
003930    SET WKS-IX-EQU UP BY 1.
003940 3050-GRABAR-UNO-E. EXIT.
003950
003960* --------->  IMPRIME EL LISTADO DE EQUIPOS DE LA TABLA DE
003970*             TRABAJO: TITULO MAS UNA LINEA NUMERADA POR EQUIPO,
003980*             SIN PIE DE TOTAL (EL PIE NO FORMA PARTE DEL FOR-
003990*             MATO PEDIDO, TICKET EEDR-62155).
004000 4000-LISTADO-EQUIPOS SECTION.
004010 4000-INICIO.
004020    OPEN OUTPUT LISTADO.
004030    WRITE LISTADO-LINEA FROM WKS-TITULO-LISTADO.
004040    SET WKS-IX-EQU TO 1.
004050    PERFORM 4050-IMPRIME-UNO THRU 4050-IMPRIME-UNO-E
004060         UNTIL WKS-IX-EQU > WKS-CANT-EQUIPOS.
004070    CLOSE LISTADO.
004080 4000-LISTADO-EQUIPOS-E. EXIT.
004090
004100 4050-IMPRIME-UNO SECTION.
004110 4050-INICIO.
004120    MOVE WKS-IX-EQU TO WKS-DET-NUM.
004130    MOVE WKS-EQU-NOMBRE  (WKS-IX-EQU) TO WKS-DET-NOMBRE.
004140    MOVE WKS-EQU-CIUDAD  (WKS-IX-EQU) TO WKS-DET-CIUDAD.
004150    MOVE WKS-EQU-CAPITAN (WKS-IX-EQU) TO WKS-DET-CAPITAN.
004160    MOVE WKS-EQU-VENUE   (WKS-IX-EQU) TO WKS-DET-VENUE.
004170    WRITE LISTADO-LINEA FROM WKS-DETALLE-LISTADO.
004180    SET WKS-IX-EQU UP BY 1.
004190 4050-IMPRIME-UNO-E. EXIT.
004200
004210* --------->  DA DE ALTA UN EQUIPO NUEVO TOMADO DE SYSIN.
004220*             RECHAZA NOMBRE EN BLANCO Y NOMBRE DUPLICADO
004230*             (SIN DISTINGUIR MAYUS/MINUSCULAS).
004240 5000-AGREGAR-EQUIPO SECTION.
004250 5000-INICIO.
004260    IF WKS-ALTA-NOMBRE = SPACES
004270       DISPLAY MSG-NOMBRE-BLANCO
004280       GO TO 5000-AGREGAR-EQUIPO-E
004290    END-IF.
004300    MOVE WKS-ALTA-NOMBRE TO WKS-COMPARA-1.
004310    PERFORM 9000-COMPARAR-MAYUSCULAS
004320        THRU 9000-COMPARAR-MAYUSCULAS-E.
004330    PERFORM 9050-BUSCAR-EQUIPO THRU 9050-BUSCAR-EQUIPO-E.
004340    IF WKS-SI-ENCONTRADO
004350       DISPLAY MSG-YA-EXISTE
004360       GO TO 5000-AGREGAR-EQUIPO-E
004370    END-IF.
004380    IF WKS-CANT-EQUIPOS NOT < 30
004390       DISPLAY MSG-TABLA-LLENA
004400       GO TO 5000-AGREGAR-EQUIPO-E
004410    END-IF.
004420    ADD 1 TO WKS-CANT-EQUIPOS.
004430    SET WKS-IX-EQU TO WKS-CANT-EQUIPOS.
004440    MOVE WKS-ALTA-NOMBRE   TO WKS-EQU-NOMBRE  (WKS-IX-EQU).
004450    MOVE WKS-ALTA-CIUDAD   TO WKS-EQU-CIUDAD  (WKS-IX-EQU).
004460    MOVE WKS-ALTA-CAPITAN  TO WKS-EQU-CAPITAN (WKS-IX-EQU).
004470    MOVE WKS-ALTA-VENUE    TO WKS-EQU-VENUE   (WKS-IX-EQU).
004480 5000-AGREGAR-EQUIPO-E. EXIT.
004490
004500* --------->  DA DE BAJA UN EQUIPO POR NOMBRE (SYSIN). SI NO
004510*             SE ENCUENTRA O VIENE EN BLANCO, SE RECHAZA LA
004520*             ACCION SIN ALTERAR LA TABLA DE TRABAJO.
004530 6000-BAJA-EQUIPO SECTION.
004540 6000-INICIO.
004550    IF WKS-BUSCA-NOMBRE = SPACES
004560       DISPLAY MSG-NOMBRE-BLANCO
004570       GO TO 6000-BAJA-EQUIPO-E
004580    END-IF.
004590    MOVE WKS-BUSCA-NOMBRE TO WKS-COMPARA-1.
004600    PERFORM 9000-COMPARAR-MAYUSCULAS
004610        THRU 9000-COMPARAR-MAYUSCULAS-E.
004620    PERFORM 9050-BUSCAR-EQUIPO THRU 9050-BUSCAR-EQUIPO-E.
004630    IF NOT WKS-SI-ENCONTRADO
004640       DISPLAY MSG-NO-EXISTE
004650       GO TO 6000-BAJA-EQUIPO-E
004660    END-IF.
004670    SET WKS-IX-BUSCA TO WKS-IX-ENCONTRADO.
004680    SET WKS-IX-AUX TO WKS-IX-BUSCA.
004690    PERFORM 6050-DESPLAZAR-UNO THRU 6050-DESPLAZAR-UNO-E
004700         VARYING WKS-IX-AUX FROM WKS-IX-BUSCA BY 1
004710         UNTIL WKS-IX-AUX NOT < WKS-CANT-EQUIPOS.
004720    SUBTRACT 1 FROM WKS-CANT-EQUIPOS.
004730 6000-BAJA-EQUIPO-E. EXIT.
004740
004750 6050-DESPLAZAR-UNO SECTION.
004760 6050-INICIO.
004770    MOVE WKS-EQUIPO (WKS-IX-AUX + 1) TO WKS-EQUIPO (WKS-IX-AUX).
004780 6050-DESPLAZAR-UNO-E. EXIT.
004790
004800* --------->  RUTINA COMUN DE COMPARACION INSENSIBLE A
004810*             MAYUSCULAS/MINUSCULAS. RECIBE EL VALOR EN
004820*             WKS-COMPARA-1, DEVUELVE LA VERSION EN
004830*             MAYUSCULAS EN WKS-COMPARA-2. NO TOCA LA TABLA;
004840*             ES 9050/9060, MAS ABAJO, QUIEN LA PASA POR
004850*             AQUI NOMBRE POR NOMBRE ANTES DE COMPARAR (LA
004860*             TABLA SE CARGA TAL CUAL VIENE DEL MAESTRO O DE
004870*             SYSIN, NO NECESARIAMENTE EN MAYUSCULAS).
004880*   02/11/2024 PEDR 228914 - SE QUITA LA SUPOSICION DE QUE LA
004890*   TABLA YA VENIA EN MAYUSCULAS (NO ERA CIERTO, VER 9050).
004900 9000-COMPARAR-MAYUSCULAS SECTION.
004910 9000-INICIO.
004920    MOVE WKS-COMPARA-1 TO WKS-COMPARA-2.
004930    INSPECT WKS-COMPARA-2
004940       CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004950           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004960 9000-COMPARAR-MAYUSCULAS-E. EXIT.
004970
004980* --------->  BUSCA WKS-COMPARA-2 (YA EN MAYUSCULAS, PUESTO
004990*             POR 9000) DENTRO DE WKS-TABLA-EQUIPOS, SIN
005000*             DISTINGUIR MAYUS/MINUSCULAS EN NINGUNO DE LOS
005010*             DOS LADOS. DEVUELVE WKS-SI-ENCONTRADO Y, SI
005020*             ENCONTRO, EL INDICE EN WKS-IX-ENCONTRADO.
005030*   02/11/2024 PEDR 228914 - VERSION ORIGINAL (TICKET EEDR-
005040*   62118, CORRIGE BUG DE COMPARACION ASIMETRICA).
005050 9050-BUSCAR-EQUIPO SECTION.
005060 9050-INICIO.
005070    MOVE WKS-COMPARA-2 TO WKS-COMPARA-ARG.
005080    MOVE 'N' TO WKS-ENCONTRADO.
005090    MOVE ZEROS TO WKS-IX-ENCONTRADO.
005100    SET WKS-IX-EQU TO 1.
005110    PERFORM 9060-COMPARAR-UN-EQUIPO
005120         THRU 9060-COMPARAR-UN-EQUIPO-E
005130         UNTIL WKS-IX-EQU > WKS-CANT-EQUIPOS
005140         OR WKS-SI-ENCONTRADO.
005150 9050-BUSCAR-EQUIPO-E. EXIT.
005160
005170* --------->  CONVIERTE A MAYUSCULAS EL NOMBRE DE LA TABLA
005180*             EN WKS-IX-EQU (VIA 9000) Y LO COMPARA CONTRA
005190*             WKS-COMPARA-ARG. SI NO HAY MATCH, AVANZA EL
005200*             INDICE PARA LA PROXIMA VUELTA DE 9050.
005210 9060-COMPARAR-UN-EQUIPO SECTION.
005220 9060-INICIO.
005230    MOVE WKS-EQU-NOMBRE (WKS-IX-EQU) TO WKS-COMPARA-1.
005240    PERFORM 9000-COMPARAR-MAYUSCULAS
005250         THRU 9000-COMPARAR-MAYUSCULAS-E.
005260    IF WKS-COMPARA-2 = WKS-COMPARA-ARG
005270       SET WKS-SI-ENCONTRADO TO TRUE
005280       SET WKS-IX-ENCONTRADO TO WKS-IX-EQU
005290    ELSE
005300       SET WKS-IX-EQU UP BY 1
005310    END-IF.
005320 9060-COMPARAR-UN-EQUIPO-E. EXIT.
005330
005340* --------->  24/11/2024 PEDR 228931 - MIDE LA LONGITUD UTIL
005350*             (SIN BLANCOS A LA DERECHA) DE WKS-CAMPO-MEDIR,
005360*             RECORRIENDO DE DERECHA A IZQUIERDA. SE USA AL
005370*             GRABAR (3050) PORQUE LOS NOMBRES DE EQUIPO LLEVAN
005380*             ESPACIOS INTERNOS Y DELIMITED BY SPACE CORTARIA
005390*             EN EL PRIMERO DE ELLOS (TICKET EEDR-62140).
005400 7070-MEDIR-CAMPO SECTION.
005410 7070-INICIO.
005420    SET WKS-LON-CAMPO TO 30.
005430    PERFORM 7080-CORRER-BLANCO
005440         THRU 7080-CORRER-BLANCO-E
005450         UNTIL WKS-LON-CAMPO < 1
005460         OR WKS-CAMPO-MEDIR (WKS-LON-CAMPO:1) NOT = SPACE.
005470    IF WKS-LON-CAMPO < 1
005480       SET WKS-LON-CAMPO TO 1
005490    END-IF.
005500 7070-MEDIR-CAMPO-E. EXIT.
005510
005520 7080-CORRER-BLANCO SECTION.
005530 7080-INICIO.
005540    SET WKS-LON-CAMPO DOWN BY 1.
005550 7080-CORRER-BLANCO-E. EXIT.
005560
005570* --------->  24/11/2024 PEDR 228931 - RECORTA BLANCOS A IZ-
005580*             QUIERDA Y DERECHA DE WKS-TRM-ENTRA (UN CAMPO
005590*             PARTIDO POR '|' EN 2050), DEJANDO EL RESULTADO
005600*             JUSTIFICADO A LA IZQUIERDA EN WKS-TRM-SALE, SEGUN
005610*             NORMA DEL MAESTRO VARIABLE DE EQUIPOS (TICKET
005620*             EEDR-62140).
005630 9300-RECORTAR-CAMPO SECTION.
005640 9300-INICIO.
005650    MOVE SPACES TO WKS-TRM-SALE.
005660    SET WKS-TRM-INI TO 1.
005670    PERFORM 9310-CORRER-INICIO
005680         THRU 9310-CORRER-INICIO-E
005690         UNTIL WKS-TRM-INI > 30
005700         OR WKS-TRM-ENTRA (WKS-TRM-INI:1) NOT = SPACE.
005710    IF WKS-TRM-INI > 30
005720       GO TO 9300-RECORTAR-CAMPO-E
005730    END-IF.
005740    SET WKS-TRM-FIN TO 30.
005750    PERFORM 9320-CORRER-FIN
005760         THRU 9320-CORRER-FIN-E
005770         UNTIL WKS-TRM-FIN < WKS-TRM-INI
005780         OR WKS-TRM-ENTRA (WKS-TRM-FIN:1) NOT = SPACE.
005790    COMPUTE WKS-TRM-LON = WKS-TRM-FIN - WKS-TRM-INI + 1.
005800    MOVE WKS-TRM-ENTRA (WKS-TRM-INI:WKS-TRM-LON) TO WKS-TRM-SALE.
005810 9300-RECORTAR-CAMPO-E. EXIT.
005820
005830 9310-CORRER-INICIO SECTION.
005840 9310-INICIO.
005850    SET WKS-TRM-INI UP BY 1.
005860 9310-CORRER-INICIO-E. EXIT.
005870
005880 9320-CORRER-FIN SECTION.
005890 9320-INICIO.
005900    SET WKS-TRM-FIN DOWN BY 1.
005910 9320-CORRER-FIN-E. EXIT.
