000010*----------------------------------------------------------------
000020* TEAMREC   - LAYOUT DEL MAESTRO DE EQUIPOS DE LA LIGA
000030* UN REGISTRO POR EQUIPO, LONGITUD VARIABLE, CAMPOS SEPARADOS
000040* POR EL CARACTER '|' EN EL ORDEN NOMBRE-CIUDAD-CAPITAN-VENUE.
000050* SE DECLARA COMO UNA SOLA LINEA DE TRABAJO (COMO CALENDARIO-
000060* LINEA EN SCHGEN01/SCHRELD1/SCHRPT01); EL PARTIDO DE CAMPOS
000070* SE HACE POR UNSTRING EN CADA PROGRAMA QUE LA USA.
000080* PEDR  15/03/1987  VERSION ORIGINAL (ANCHO FIJO 116, SIN '|')
000090* PEDR  24/11/2024  PASA A LARGO VARIABLE CON '|' (EEDR-62140)
000100*----------------------------------------------------------------
000110 01  TEAM-RECORD                 PIC X(132).
