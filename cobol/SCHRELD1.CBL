000010*----------------------------------------------------------------
000020* FECHA       : 14/09/1992
000030* PROGRAMADOR : ENRIQUE GOMEZ MORA (EGM)
000040* INSTALACION : DEPTO. DE SISTEMAS - LIGAS Y TORNEOS
000050* APLICACION  : LIGA DE CRICKET
000060* PROGRAMA    : SCHRELD1
000070* TIPO        : BATCH
000080* DESCRIPCION : RELEE UN CALENDARIO YA GRABADO POR SCHGEN01
000090*             : (ARCHIVO CSV), RECONSTRUYE LA TABLA DE PARTI-
000100*             : DOS RESOLVIENDO LOS EQUIPOS CONTRA EL MAESTRO
000110*             : Y RECONSTRUYENDO LOS VENUES A PARTIR DEL NOM-
000120*             : BRE (CIUDAD 'Unknown', CAPACIDAD 50000), Y
000130*             : LLAMA A SCHRPT01 PARA REEMITIR LOS TRES
000140*             : LISTADOS SOBRE EL CALENDARIO RELEIDO.
000150* ARCHIVOS    : EQUIPOS=A, CALENDARIO=A
000160* PARAMETROS  : NOMBRE DE ARCHIVO DE CALENDARIO (SYSIN)
000170* PROGRAMA(S) : SCHRPT01 (LISTADO/EQUIDAD/VALIDACION)
000180* INSTALADO   : 01/10/1992
000190* BPM/RATIONAL: 034900
000200* NOMBRE      : RELECTURA DE CALENDARIO DE TEMPORADA
000210*----------------------------------------------------------------
000220* REGISTRO DE CAMBIOS
000230* 14/09/1992 EGM 034900  VERSION ORIGINAL DEL PROGRAMA. RELEE
000240*                        EL CALENDARIO Y VALIDA SU CONTENIDO.
000250* 11/01/1999 EGM 041188  AJUSTE DE SIGLO PARA COMPARACIONES
000260*                        DE FECHA EN LA VALIDACION (Y2K).
000270* 25/02/2013 LHV 053460  SE AGREGA LLAMADA A SCHRPT01, YA
000280*                        CONVERTIDO A SUBPROGRAMA LINKAGE,
000290*                        PARA REEMITIR LOS LISTADOS AL
000300*                        TERMINAR LA RELECTURA.
000310* 19/10/2017 DPR 058871  SE AGREGA RESOLUCION DE EQUIPOS SIN
000320*                        IMPORTAR MAYUSCULAS/MINUSCULAS.
000330* 12/05/2022 PEDR 228871 REVISION GENERAL PARA TEMPORADA 2024
000340*                        DE LA LIGA (BPM 228871).
000350* 02/11/2024 PEDR 228914 CORRIGE BUSQUEDA INSENSIBLE A MAYUS-
000360*                        CULAS: SOLO SE CONVERTIA EL ARGUMENTO
000370*                        DE BUSQUEDA, NO CADA NOMBRE DE LA
000380*                        TABLA (TICKET EEDR-62118). SE AGREGAN
000390*                        9050/9060 PARA LA COMPARACION.
000400* 24/11/2024 PEDR 228931 PASA LA LECTURA DEL MAESTRO DE EQUIPOS
000410*                        A FORMATO VARIABLE CON '|' (EEDR-
000420*                        62140). 1150 PARTE EL RENGLON Y DES-
000430*                        CARTA LOS QUE TRAEN MENOS DE 4 CAMPOS;
000440*                        9300/9310/9320 RECORTAN BLANCOS DE
000450*                        CADA CAMPO PARTIDO.
000460*----------------------------------------------------------------
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.     SCHRELD1.
000490 AUTHOR.         ENRIQUE GOMEZ MORA.
000500 INSTALLATION.   DEPTO. DE SISTEMAS - LIGAS Y TORNEOS.
000510 DATE-WRITTEN.   14/09/1992.
000520 DATE-COMPILED.
000530 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570    C01 IS TOP-OF-FORM
000580    CLASS MAYUSCULAS IS 'A' THRU 'Z'
000590    CLASS MINUSCULAS IS 'a' THRU 'z'.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620    SELECT EQUIPOS     ASSIGN TO EQUIPOS
000630      ORGANIZATION IS LINE SEQUENTIAL
000640      FILE STATUS  IS FS-EQUIPOS.
000650    SELECT CALENDARIO  ASSIGN TO CALENDARIO
000660      ORGANIZATION IS LINE SEQUENTIAL
000670      FILE STATUS  IS FS-CALENDARIO.
000680 DATA DIVISION.
000690 FILE SECTION.
000700* MAESTRO DE EQUIPOS, UN REGISTRO POR EQUIPO (VER TEAMREC)
000710 FD  EQUIPOS
000720      LABEL RECORD IS STANDARD.
000730    COPY TEAMREC.
000740* CALENDARIO GRABADO POR SCHGEN01, FORMATO CSV CON ENCABEZADO
000750 FD  CALENDARIO
000760      LABEL RECORD IS STANDARD.
000770 01  CALENDARIO-LINEA            PIC X(132).
000780 WORKING-STORAGE SECTION.
000790* --------->  INDICADORES Y FILE STATUS
000800 01  WKS-INDICADORES.
000810    05  WKS-FIN-EQUIPOS        PIC X(01) VALUE 'N'.
000820         88  WKS-NO-HAY-MAS-EQUIPOS      VALUE 'S'.
000830    05  WKS-FIN-CALENDARIO     PIC X(01) VALUE 'N'.
000840         88  WKS-NO-HAY-MAS-LINEAS       VALUE 'S'.
000850    05  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
000860         88  WKS-SI-ENCONTRADO           VALUE 'S'.
000870 01  FS-EQUIPOS                 PIC X(02) VALUE ZEROS.
000880    88  FS-EQUIPOS-OK                    VALUE '00'.
000890    88  FS-EQUIPOS-EOF                   VALUE '10'.
000900 01  FS-CALENDARIO              PIC X(02) VALUE ZEROS.
000910    88  FS-CALENDARIO-OK                 VALUE '00'.
000920    88  FS-CALENDARIO-EOF                VALUE '10'.
000930
000940* --------->  TABLA DE EQUIPOS LEIDA DEL MAESTRO (PARA
000950*             RESOLVER LOS NOMBRES DEL CALENDARIO RELEIDO)
000960 01  WKS-TABLA-EQUIPOS.
000970    05  WKS-EQUIPO OCCURS 20 TIMES
000980         INDEXED BY WKS-IX-EQU.
000990       10  WKS-EQU-NOMBRE          PIC X(30).
001000       10  WKS-EQU-CIUDAD          PIC X(20).
001010       10  WKS-EQU-CAPITAN         PIC X(25).
001020       10  WKS-EQU-VENUE           PIC X(30).
001030
001040* --------->  TABLA DE PARTIDOS RECONSTRUIDA DEL CALENDARIO
001050 01  WKS-TABLA-PARTIDOS.
001060    05  WKS-PARTIDO OCCURS 200 TIMES
001070         INDEXED BY WKS-IX-PAR.
001080       10  WKS-PAR-NUMERO          PIC 9(04).
001090       10  WKS-PAR-TEAM1           PIC X(30).
001100       10  WKS-PAR-TEAM2           PIC X(30).
001110       10  WKS-PAR-VENUE           PIC X(30).
001120       10  WKS-PAR-FECHA           PIC 9(08).
001130       10  WKS-PAR-TIPO            PIC X(07).
001140
001150* --------->  CAMPOS DE TRABAJO PARA PARTIR LA LINEA CSV EN
001160*             SUS 6 CAMPOS (NUMERO,EQUIPO1,EQUIPO2,VENUE,
001170*             FECHA,TIPO). FECHA LLEGA COMO AAAA-MM-DD Y SE
001180*             RECOMPONE A AAAAMMDD EN WKS-CSV-FECHA-N.
001190 01  WKS-CSV-CAMPOS.
001200    05  WKS-CSV-F1              PIC X(20).
001210    05  WKS-CSV-F2              PIC X(30).
001220    05  WKS-CSV-F3              PIC X(30).
001230    05  WKS-CSV-F4              PIC X(30).
001240    05  WKS-CSV-F5              PIC X(10).
001250    05  WKS-CSV-F5-R REDEFINES WKS-CSV-F5.
001260        10  WKS-CSV-F5-ANO      PIC 9(04).
001270        10  FILLER              PIC X(01).
001280        10  WKS-CSV-F5-MES      PIC 9(02).
001290        10  FILLER              PIC X(01).
001300        10  WKS-CSV-F5-DIA      PIC 9(02).
001310    05  WKS-CSV-F6              PIC X(07).
001320    05  WKS-CSV-F7              PIC X(07).
001330 01  WKS-CSV-CANT-CAMPOS       PIC 9(04) COMP VALUE ZEROS.
001340 01  WKS-CSV-FECHA-N           PIC 9(08) VALUE ZEROS.
001350 01  WKS-CSV-FECHA-N-R REDEFINES WKS-CSV-FECHA-N.
001360    05  WKS-CFN-ANO             PIC 9(04).
001370    05  WKS-CFN-MES             PIC 9(02).
001380    05  WKS-CFN-DIA             PIC 9(02).
001390
001400* --------->  CAMPOS DE TRABAJO PARA COMPARAR NOMBRES DE
001410*             EQUIPO SIN DISTINGUIR MAYUSCULAS/MINUSCULAS
001420*             (MISMA RUTINA QUE SCHTEAMM). EL ARGUMENTO QUEDA
001430*             EN WKS-COMPARA-ARG; 9050/9060 PASAN CADA NOMBRE
001440*             DE LA TABLA POR 9000 ANTES DE COMPARAR.
001450 77  WKS-COMPARA-1               PIC X(30) VALUE SPACES.
001460 77  WKS-COMPARA-2               PIC X(30) VALUE SPACES.
001470 77  WKS-COMPARA-ARG             PIC X(30) VALUE SPACES.
001480 77  WKS-IX-ENCONTRADO           PIC 9(04) COMP VALUE ZEROS.
001490
001500* --------->  CONTADORES, INDICES, TODOS COMP
001510 77  WKS-CANT-EQUIPOS            PIC 9(04) COMP VALUE ZEROS.
001520 77  WKS-CANT-PARTIDOS           PIC 9(04) COMP VALUE ZEROS.
001530
001540* --------->  CAMPOS PARA PARTIR UN RENGLON DEL MAESTRO DE
001550*             EQUIPOS POR '|' AL CARGAR (1100/1150) Y RECORTAR
001560*             BLANCOS DE CADA CAMPO PARTIDO (9300/9310/9320)
001570 01  WKS-TEQ-CAMPOS.
001580    05  WKS-TEQ-F1              PIC X(30).
001590    05  WKS-TEQ-F2              PIC X(20).
001600    05  WKS-TEQ-F3              PIC X(25).
001610    05  WKS-TEQ-F4              PIC X(30).
001620    05  FILLER                  PIC X(27).
001630 77  WKS-TEQ-CANT-CAMPOS         PIC 9(04) COMP VALUE ZEROS.
001640 77  WKS-TRM-ENTRA               PIC X(30) VALUE SPACES.
001650 77  WKS-TRM-SALE                PIC X(30) VALUE SPACES.
001660 77  WKS-TRM-INI                 PIC 9(04) COMP VALUE ZEROS.
001670 77  WKS-TRM-FIN                 PIC 9(04) COMP VALUE ZEROS.
001680 77  WKS-TRM-LON                 PIC 9(04) COMP VALUE ZEROS.
001690
001700* --------->  PARAMETRO DE ENTRADA: NOMBRE DE ARCHIVO DE
001710*             CALENDARIO A RELEER (SYSIN)
001720 01  WKS-PARM-RELEE.
001730    05  WKS-REL-ARCHIVO        PIC X(12).
001740 01  WKS-PARM-RELEE-R REDEFINES WKS-PARM-RELEE.
001750    05  FILLER                 PIC X(12).
001760
001770* --------->  TEMPORADA DERIVADA DEL NOMBRE DEL ARCHIVO
001780*             (EL NOMBRE SIN LA EXTENSION .CSV)
001790 01  WKS-TEMPORADA             PIC X(20) VALUE SPACES.
001800
001810* --------->  MENSAJES DE CONTROL DE EJECUCION
001820 01  WKS-MENSAJES.
001830    05  MSG-ARCHIVO-BLANCO     PIC X(55) VALUE
001840       'NOMBRE DE ARCHIVO DE CALENDARIO EN BLANCO'.
001850    05  MSG-SIN-PARTIDOS       PIC X(55) VALUE
001860       'NO SE RECONSTRUYO NINGUN PARTIDO VALIDO'.
001870* --------->  CONTROL PRINCIPAL. LEE EQUIPOS, RELEE EL
001880*             CALENDARIO, Y LLAMA A SCHRPT01 PARA REEMITIR
001890*             LOS LISTADOS SOBRE LO RELEIDO.
001900 PROCEDURE DIVISION.
001910 000-PRINCIPAL SECTION.
001920 000-INICIO.
001930    ACCEPT WKS-PARM-RELEE FROM SYSIN.
001940    IF WKS-REL-ARCHIVO = SPACES
001950       DISPLAY MSG-ARCHIVO-BLANCO
001960       GO TO 000-FIN
001970    END-IF.
001980    PERFORM 0100-DERIVAR-TEMPORADA
001990         THRU 0100-DERIVAR-TEMPORADA-E.
002000    PERFORM 1000-LEER-EQUIPOS THRU 1000-LEER-EQUIPOS-E.
002010    PERFORM 2000-RELEER-CALENDARIO
002020         THRU 2000-RELEER-CALENDARIO-E.
002030    IF WKS-CANT-PARTIDOS = ZEROS
002040       DISPLAY MSG-SIN-PARTIDOS
002050       GO TO 000-FIN
002060    END-IF.
002070    CALL 'SCHRPT01' USING WKS-TEMPORADA,
002080         WKS-TABLA-EQUIPOS, WKS-CANT-EQUIPOS,
002090         WKS-TABLA-PARTIDOS, WKS-CANT-PARTIDOS.
002100 000-FIN.
002110    STOP RUN.
002120 000-PRINCIPAL-E. EXIT.
002130
002140* --------->  LA TEMPORADA ES EL NOMBRE DEL ARCHIVO SIN LA
002150*             EXTENSION .CSV (SI LA TRAE).
002160 0100-DERIVAR-TEMPORADA SECTION.
002170 0100-INICIO.
002180    MOVE SPACES TO WKS-TEMPORADA.
002190    IF WKS-REL-ARCHIVO (9:4) = '.CSV'
002200       MOVE WKS-REL-ARCHIVO (1:8) TO WKS-TEMPORADA
002210    ELSE
002220       MOVE WKS-REL-ARCHIVO TO WKS-TEMPORADA
002230    END-IF.
002240 0100-DERIVAR-TEMPORADA-E. EXIT.
002250
002260* --------->  CARGA LA TABLA DE EQUIPOS DESDE EL MAESTRO,
002270*             PARA PODER RESOLVER LOS NOMBRES DEL CALENDARIO.
002280 1000-LEER-EQUIPOS SECTION.
002290 1000-INICIO.
002300    MOVE ZEROS TO WKS-CANT-EQUIPOS.
002310    OPEN INPUT EQUIPOS.
002320    PERFORM 1100-LEER-UN-EQUIPO THRU 1100-LEER-UN-EQUIPO-E.
002330    PERFORM 1150-CARGAR-UN-EQUIPO THRU 1150-CARGAR-UN-EQUIPO-E
002340         UNTIL WKS-NO-HAY-MAS-EQUIPOS
002350         OR WKS-CANT-EQUIPOS >= 20.
002360    CLOSE EQUIPOS.
002370 1000-LEER-EQUIPOS-E. EXIT.
002380
002390* --------->  24/11/2024 PEDR 228931 - UN RENGLON EN BLANCO
002400*             TERMINA LA CARGA IGUAL QUE EL FIN DE ARCHIVO,
002410*             SEGUN NORMA DEL MAESTRO VARIABLE (EEDR-62140).
002420 1100-LEER-UN-EQUIPO SECTION.
002430 1100-INICIO.
002440    READ EQUIPOS
002450       AT END MOVE 'S' TO WKS-FIN-EQUIPOS
002460    END-READ.
002470    IF NOT WKS-NO-HAY-MAS-EQUIPOS AND TEAM-RECORD = SPACES
002480       MOVE 'S' TO WKS-FIN-EQUIPOS
002490    END-IF.
002500 1100-LEER-UN-EQUIPO-E. EXIT.
002510* --------->  24/11/2024 PEDR 228931 - PARTE EL RENGLON LEIDO
002520*             POR '|' (TICKET EEDR-62140). SI NO HAY AL MENOS
002530*             4 CAMPOS EL RENGLON SE DESCARTA Y NO CUENTA COMO
002540*             EQUIPO CARGADO.
002550 1150-CARGAR-UN-EQUIPO SECTION.
002560 1150-INICIO.
002570    MOVE SPACES TO WKS-TEQ-CAMPOS.
002580    MOVE ZEROS TO WKS-TEQ-CANT-CAMPOS.
002590    UNSTRING TEAM-RECORD DELIMITED BY '|'
002600         INTO WKS-TEQ-F1 WKS-TEQ-F2 WKS-TEQ-F3 WKS-TEQ-F4
002610         TALLYING IN WKS-TEQ-CANT-CAMPOS.
002620    IF WKS-TEQ-CANT-CAMPOS NOT < 4
002630       ADD 1 TO WKS-CANT-EQUIPOS
002640       SET WKS-IX-EQU TO WKS-CANT-EQUIPOS
002650       MOVE WKS-TEQ-F1 TO WKS-TRM-ENTRA
002660       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
002670       MOVE WKS-TRM-SALE TO WKS-EQU-NOMBRE (WKS-IX-EQU)
002680       MOVE WKS-TEQ-F2 TO WKS-TRM-ENTRA
002690       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
002700       MOVE WKS-TRM-SALE TO WKS-EQU-CIUDAD (WKS-IX-EQU)
002710       MOVE WKS-TEQ-F3 TO WKS-TRM-ENTRA
002720       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
002730       MOVE WKS-TRM-SALE TO WKS-EQU-CAPITAN (WKS-IX-EQU)
002740       MOVE WKS-TEQ-F4 TO WKS-TRM-ENTRA
002750       PERFORM 9300-RECORTAR-CAMPO THRU 9300-RECORTAR-CAMPO-E
002760       MOVE WKS-TRM-SALE TO WKS-EQU-VENUE (WKS-IX-EQU)
002770    END-IF.
002780    PERFORM 1100-LEER-UN-EQUIPO THRU 1100-LEER-UN-EQUIPO-E.
002790 1150-CARGAR-UN-EQUIPO-E. EXIT.
002800
002810* --------->  RELEE EL CALENDARIO CSV. SALTA LA PRIMERA
002820*             LINEA (ENCABEZADO) Y LUEGO LEE HASTA FIN DE
002830*             ARCHIVO O LINEA EN BLANCO.
002840 2000-RELEER-CALENDARIO SECTION.
002850 2000-INICIO.
002860    MOVE ZEROS TO WKS-CANT-PARTIDOS.
002870    OPEN INPUT CALENDARIO.
002880    IF NOT FS-CALENDARIO-OK
002890       GO TO 2000-RELEER-CALENDARIO-E
002900    END-IF.
002910    READ CALENDARIO
002920       AT END SET WKS-NO-HAY-MAS-LINEAS TO TRUE
002930    END-READ.
002940*            LA LINEA RECIEN LEIDA ES EL ENCABEZADO, SE
002950*            DESCARTA, Y SE LEE LA PRIMERA LINEA DE DATOS.
002960    IF NOT WKS-NO-HAY-MAS-LINEAS
002970       READ CALENDARIO
002980          AT END SET WKS-NO-HAY-MAS-LINEAS TO TRUE
002990       END-READ
003000    END-IF.
003010    PERFORM 2050-LEER-UNA-LINEA THRU 2050-LEER-UNA-LINEA-E
003020         UNTIL WKS-NO-HAY-MAS-LINEAS
003030         OR CALENDARIO-LINEA = SPACES
003040         OR WKS-CANT-PARTIDOS >= 200.
003050    CLOSE CALENDARIO.
003060 2000-RELEER-CALENDARIO-E. EXIT.
003070
003080 2050-LEER-UNA-LINEA SECTION.
003090 2050-INICIO.
003100    PERFORM 2100-PARTIR-EN-CAMPOS THRU 2100-PARTIR-EN-CAMPOS-E.
003110    IF WKS-CSV-CANT-CAMPOS >= 6
003120       PERFORM 2200-RESOLVER-PARTIDO
003130          THRU 2200-RESOLVER-PARTIDO-E
003140    END-IF.
003150    READ CALENDARIO
003160       AT END SET WKS-NO-HAY-MAS-LINEAS TO TRUE
003170    END-READ.
003180 2050-LEER-UNA-LINEA-E. EXIT.
003190
003200* --------->  PARTE CALENDARIO-LINEA EN SUS CAMPOS POR COMA.
003210*             CUENTA LOS CAMPOS OBTENIDOS EN WKS-CSV-CANT-
003220*             CAMPOS (SI VIENE UN SEPTIMO DELIMITADOR SOBRA,
003230*             SE IGNORA; SI FALTAN CAMPOS QUEDAN EN BLANCO).
003240 2100-PARTIR-EN-CAMPOS SECTION.
003250 2100-INICIO.
003260    MOVE SPACES TO WKS-CSV-CAMPOS.
003270    MOVE ZEROS TO WKS-CSV-CANT-CAMPOS.
003280    UNSTRING CALENDARIO-LINEA DELIMITED BY ','
003290       INTO WKS-CSV-F1 WKS-CSV-F2 WKS-CSV-F3 WKS-CSV-F4
003300       WKS-CSV-F5 WKS-CSV-F6 WKS-CSV-F7
003310       TALLYING IN WKS-CSV-CANT-CAMPOS.
003320 2100-PARTIR-EN-CAMPOS-E. EXIT.
003330
003340* --------->  RESUELVE TEAM1 Y TEAM2 CONTRA EL MAESTRO DE
003350*             EQUIPOS (SIN IMPORTAR MAYUSCULAS/MINUSCULAS,
003360*             MISMA RUTINA 9000 QUE SCHTEAMM). SI ALGUNO NO
003370*             SE ENCUENTRA, LA LINEA SE SALTA. SI AMBOS SE
003380*             ENCUENTRAN, SE AGREGA EL PARTIDO, RENUMERADO
003390*             SECUENCIALMENTE DESDE 1, CON EL VENUE RECONS-
003400*             TRUIDO (NOMBRE SOLAMENTE) Y LA FECHA CONVER-
003410*             TIDA DE AAAA-MM-DD A AAAAMMDD.
003420 2200-RESOLVER-PARTIDO SECTION.
003430 2200-INICIO.
003440    MOVE WKS-CSV-F2 TO WKS-COMPARA-1.
003450    PERFORM 9000-COMPARAR-MAYUSCULAS
003460       THRU 9000-COMPARAR-MAYUSCULAS-E.
003470*   02/11/2024 PEDR 228914 - BUSQUEDA AHORA POR 9050, QUE
003480*   CONVIERTE A MAYUSCULAS CADA NOMBRE DE LA TABLA ANTES DE
003490*   COMPARAR (ANTES SOLO SE CONVERTIA EL ARGUMENTO).
003500    PERFORM 9050-BUSCAR-EQUIPO THRU 9050-BUSCAR-EQUIPO-E.
003510    IF NOT WKS-SI-ENCONTRADO
003520       GO TO 2200-RESOLVER-PARTIDO-E
003530    END-IF.
003540    MOVE WKS-CSV-F3 TO WKS-COMPARA-1.
003550    PERFORM 9000-COMPARAR-MAYUSCULAS
003560       THRU 9000-COMPARAR-MAYUSCULAS-E.
003570    PERFORM 9050-BUSCAR-EQUIPO THRU 9050-BUSCAR-EQUIPO-E.
003580    IF NOT WKS-SI-ENCONTRADO
003590       GO TO 2200-RESOLVER-PARTIDO-E
003600    END-IF.
003610    ADD 1 TO WKS-CANT-PARTIDOS.
003620    SET WKS-IX-PAR TO WKS-CANT-PARTIDOS.
003630    MOVE WKS-CANT-PARTIDOS TO WKS-PAR-NUMERO (WKS-IX-PAR).
003640    MOVE WKS-CSV-F2 TO WKS-PAR-TEAM1 (WKS-IX-PAR).
003650    MOVE WKS-CSV-F3 TO WKS-PAR-TEAM2 (WKS-IX-PAR).
003660    MOVE WKS-CSV-F4 TO WKS-PAR-VENUE (WKS-IX-PAR).
003670    MOVE WKS-CSV-F6 TO WKS-PAR-TIPO (WKS-IX-PAR).
003680    MOVE WKS-CSV-F5-ANO TO WKS-CFN-ANO.
003690    MOVE WKS-CSV-F5-MES TO WKS-CFN-MES.
003700    MOVE WKS-CSV-F5-DIA TO WKS-CFN-DIA.
003710    MOVE WKS-CSV-FECHA-N TO WKS-PAR-FECHA (WKS-IX-PAR).
003720 2200-RESOLVER-PARTIDO-E. EXIT.
003730
003740* --------->  RUTINA COMUN DE COMPARACION INSENSIBLE A
003750*             MAYUSCULAS/MINUSCULAS. RECIBE EL VALOR EN
003760*             WKS-COMPARA-1, DEVUELVE LA VERSION EN
003770*             MAYUSCULAS EN WKS-COMPARA-2. NO TOCA LA TABLA;
003780*             ES 9050/9060, MAS ABAJO, QUIEN LA PASA POR
003790*             AQUI NOMBRE POR NOMBRE ANTES DE COMPARAR (LA
003800*             TABLA SE CARGA TAL CUAL VIENE DEL MAESTRO, NO
003810*             NECESARIAMENTE EN MAYUSCULAS).
003820*   02/11/2024 PEDR 228914 - SE QUITA LA SUPOSICION DE QUE LA
003830*   TABLA YA VENIA EN MAYUSCULAS (NO ERA CIERTO, VER 9050).
003840 9000-COMPARAR-MAYUSCULAS SECTION.
003850 9000-INICIO.
003860    MOVE WKS-COMPARA-1 TO WKS-COMPARA-2.
003870    INSPECT WKS-COMPARA-2
003880       CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003890           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003900 9000-COMPARAR-MAYUSCULAS-E. EXIT.
003910
003920* --------->  BUSCA WKS-COMPARA-2 (YA EN MAYUSCULAS, PUESTO
003930*             POR 9000) DENTRO DE WKS-TABLA-EQUIPOS, SIN
003940*             DISTINGUIR MAYUS/MINUSCULAS EN NINGUNO DE LOS
003950*             DOS LADOS. DEVUELVE WKS-SI-ENCONTRADO Y, SI
003960*             ENCONTRO, EL INDICE EN WKS-IX-ENCONTRADO.
003970*   02/11/2024 PEDR 228914 - VERSION ORIGINAL (TICKET EEDR-
003980*   62118, CORRIGE BUG DE COMPARACION ASIMETRICA).
003990 9050-BUSCAR-EQUIPO SECTION.
004000 9050-INICIO.
004010    MOVE WKS-COMPARA-2 TO WKS-COMPARA-ARG.
004020    MOVE 'N' TO WKS-ENCONTRADO.
004030    MOVE ZEROS TO WKS-IX-ENCONTRADO.
004040    SET WKS-IX-EQU TO 1.
004050    PERFORM 9060-COMPARAR-UN-EQUIPO
004060         THRU 9060-COMPARAR-UN-EQUIPO-E
004070         UNTIL WKS-IX-EQU > WKS-CANT-EQUIPOS
004080         OR WKS-SI-ENCONTRADO.
004090 9050-BUSCAR-EQUIPO-E. EXIT.
004100
004110* --------->  CONVIERTE A MAYUSCULAS EL NOMBRE DE LA TABLA
004120*             EN WKS-IX-EQU (VIA 9000) Y LO COMPARA CONTRA
004130*             WKS-COMPARA-ARG. SI NO HAY MATCH, AVANZA EL
004140*             INDICE PARA LA PROXIMA VUELTA DE 9050.
004150 9060-COMPARAR-UN-EQUIPO SECTION.
004160 9060-INICIO.
004170    MOVE WKS-EQU-NOMBRE (WKS-IX-EQU) TO WKS-COMPARA-1.
004180    PERFORM 9000-COMPARAR-MAYUSCULAS
004190         THRU 9000-COMPARAR-MAYUSCULAS-E.
004200    IF WKS-COMPARA-2 = WKS-COMPARA-ARG
004210       SET WKS-SI-ENCONTRADO TO TRUE
004220       SET WKS-IX-ENCONTRADO TO WKS-IX-EQU
004230    ELSE
004240       SET WKS-IX-EQU UP BY 1
004250    END-IF.
004260 9060-COMPARAR-UN-EQUIPO-E. EXIT.
004270
004280* --------->  24/11/2024 PEDR 228931 - RECORTA BLANCOS A IZ-
004290*             QUIERDA Y DERECHA DE WKS-TRM-ENTRA (UN CAMPO
004300*             PARTIDO POR '|' EN 1150), DEJANDO EL RESULTADO
004310*             JUSTIFICADO A LA IZQUIERDA EN WKS-TRM-SALE, SEGUN
004320*             NORMA DEL MAESTRO VARIABLE DE EQUIPOS (TICKET
004330*             EEDR-62140).
004340 9300-RECORTAR-CAMPO SECTION.
004350 9300-INICIO.
004360    MOVE SPACES TO WKS-TRM-SALE.
004370    SET WKS-TRM-INI TO 1.
004380    PERFORM 9310-CORRER-INICIO
004390         THRU 9310-CORRER-INICIO-E
004400         UNTIL WKS-TRM-INI > 30
004410         OR WKS-TRM-ENTRA (WKS-TRM-INI:1) NOT = SPACE.
004420    IF WKS-TRM-INI > 30
004430       GO TO 9300-RECORTAR-CAMPO-E
004440    END-IF.
004450    SET WKS-TRM-FIN TO 30.
004460    PERFORM 9320-CORRER-FIN
004470         THRU 9320-CORRER-FIN-E
004480         UNTIL WKS-TRM-FIN < WKS-TRM-INI
004490         OR WKS-TRM-ENTRA (WKS-TRM-FIN:1) NOT = SPACE.
004500    COMPUTE WKS-TRM-LON = WKS-TRM-FIN - WKS-TRM-INI + 1.
004510    MOVE WKS-TRM-ENTRA (WKS-TRM-INI:WKS-TRM-LON) TO WKS-TRM-SALE.
004520 9300-RECORTAR-CAMPO-E. EXIT.
004530
004540 9310-CORRER-INICIO SECTION.
004550 9310-INICIO.
004560    SET WKS-TRM-INI UP BY 1.
004570 9310-CORRER-INICIO-E. EXIT.
004580
004590 9320-CORRER-FIN SECTION.
004600 9320-INICIO.
004610    SET WKS-TRM-FIN DOWN BY 1.
004620 9320-CORRER-FIN-E. EXIT.
004630
