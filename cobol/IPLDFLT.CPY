000010*----------------------------------------------------------------
000020* IPLDFLT   - TABLA FIJA DE LOS 10 EQUIPOS INICIALES DE LA
000030* LIGA. SE CARGA EN LA TABLA DE TRABAJO AL INICIAR SCHTEAMM
000040* CUANDO NO EXISTE TODAVIA UN MAESTRO DE EQUIPOS EN DISCO.
000050* MISMA TECNICA QUE TABLA-DIAS: LITERAL UNICO + REDEFINES,
000060* PORQUE NO SE PERMITE VALUE POR ENTRADA EN TABLA OCCURS.
000070* PEDR  15/03/1987  VERSION ORIGINAL
000080*----------------------------------------------------------------
000090 01  IPL-DEFAULT-TEAMS-DATA.
000100    05  FILLER              PIC X(105) VALUE
000110         'Mumbai Indians                Mumbai              Hardi
000120-          'k Pandya            Wankhede Stadium              '.
000130    05  FILLER              PIC X(105) VALUE
000140         'Chennai Super Kings           Chennai             MS Dh
000150-          'oni                 M.A. Chidambaram Stadium      '.
000160    05  FILLER              PIC X(105) VALUE
000170         'Royal Challengers Bangalore   Bangalore           Faf d
000180-          'u Plessis           M. Chinnaswamy Stadium        '.
000190    05  FILLER              PIC X(105) VALUE
000200         'Kolkata Knight Riders         Kolkata             Shrey
000210-          'as Iyer             Eden Gardens                  '.
000220    05  FILLER              PIC X(105) VALUE
000230         'Delhi Capitals                Delhi               Risha
000240-          'bh Pant             Arun Jaitley Stadium          '.
000250    05  FILLER              PIC X(105) VALUE
000260         'Punjab Kings                  Mohali              Shikh
000270-          'ar Dhawan           IS Bindra Stadium             '.
000280    05  FILLER              PIC X(105) VALUE
000290         'Rajasthan Royals              Jaipur              Sanju
000300-          ' Samson             Sawai Mansingh Stadium        '.
000310    05  FILLER              PIC X(105) VALUE
000320         'Sunrisers Hyderabad           Hyderabad           Pat C
000330-          'ummins              Rajiv Gandhi Stadium          '.
000340    05  FILLER              PIC X(105) VALUE
000350         'Gujarat Titans                Ahmedabad           Shubm
000360-          'an Gill             Narendra Modi Stadium         '.
000370    05  FILLER              PIC X(105) VALUE
000380         'Lucknow Super Giants          Lucknow             KL Ra
000390-          'hul                 BRSABV Ekana Stadium          '.
000400 01  IPL-DEFAULT-TEAMS REDEFINES IPL-DEFAULT-TEAMS-DATA.
000410    05  IPL-DEFAULT-TEAM OCCURS 10 TIMES
000420         INDEXED BY IPL-IX.
000430       10  IPL-DEF-NAME        PIC X(30).
000440       10  IPL-DEF-CITY        PIC X(20).
000450       10  IPL-DEF-CAPTAIN     PIC X(25).
000460       10  IPL-DEF-VENUE       PIC X(30).
